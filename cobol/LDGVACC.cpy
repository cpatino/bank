000100******************************************************************
000200*    LDGVACC  -  LINKAGE PARAMETER LAYOUT FOR CALLED ROUTINE      *
000300*    LDGVACCT (ACCOUNT TABLE LOOKUP / POST / BALANCE CHECK)       *
000400******************************************************************
000500*    HISTORY OF MODIFICATION:                                    *
000600*--------------------------------------------------------------- *
000700* LDG002 - RVELEZ  - 15/03/1991 - INITIAL VERSION                *
000800* LDGY2K - PBRENN  - 22/11/1998 - Y2K - RUN DATE PASSED AS       *
000900*                    CCYYMMDD INSTEAD OF YYMMDD                  *
001000*--------------------------------------------------------------- *
001100 01  LK-LDGVACCT-RECORD.
001200     05  LK-ACCT-FUNCTION            PIC X(04).
001300         88  LK-ACCT-FUNC-LOAD               VALUE "LOAD".
001400         88  LK-ACCT-FUNC-POST               VALUE "POST".
001500         88  LK-ACCT-FUNC-TERM               VALUE "TERM".
001600     05  LK-ACCT-INPUT.
001700         10  LK-ACCT-IBAN            PIC X(34).
001800         10  LK-ACCT-TXN-AMOUNT      PIC S9(9)V99 COMP-3.
001900         10  LK-ACCT-RUN-DATE        PIC 9(08).
002000     05  LK-ACCT-OUTPUT.
002100         10  LK-ACCT-NEW-BALANCE     PIC S9(9)V99 COMP-3.
002200         10  LK-ACCT-NEW-ACCOUNT-SW  PIC X(01).
002300             88  LK-ACCT-IS-NEW-ACCOUNT       VALUE "Y".
002400         10  LK-ACCT-REJECT-SW       PIC X(01).
002500             88  LK-ACCT-REJECTED             VALUE "Y".
002600         10  LK-ACCT-REJECT-REASON   PIC X(40).
002700         10  LK-ACCT-VIOLATION-MSG   PIC X(60).
002800     05  LK-ACCT-FS                  PIC X(02).
002900     05  FILLER                      PIC X(10).
