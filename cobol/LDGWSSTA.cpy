000100******************************************************************
000200*    LDGWSSTA  -  LEDGER TRANSACTION STATUS RESULT LAYOUT         *
000300*    I-O FORMAT FOR LINE-SEQUENTIAL FILE LDG-STATUS-OUTPUT-FILE   *
000400******************************************************************
000500*    HISTORY OF MODIFICATION:                                    *
000600*--------------------------------------------------------------- *
000700* LDG033 - MSANTOS - 18/09/1997 - INITIAL VERSION - STATUS       *
000800*                    ENQUIRY PROJECT, PHASE 1                    *
000900* LDG046 - TWONGKC - 27/01/2004 - ADD STAT-FEE-PRESENT SWITCH -  *
001000*                    INTERNAL CHANNEL FEE DISCLOSURE REQUEST     *
001100*--------------------------------------------------------------- *
001200 01  LDG-STATUS-RECORD.
001300     05  STAT-REFERENCE              PIC X(06).
001400     05  STAT-STATUS                 PIC X(08).
001500         88  STAT-IS-SETTLED                 VALUE "SETTLED ".
001600         88  STAT-IS-PENDING                 VALUE "PENDING ".
001700         88  STAT-IS-FUTURE                  VALUE "FUTURE  ".
001800         88  STAT-IS-INVALID                 VALUE "INVALID ".
001900     05  STAT-AMOUNT                 PIC S9(9)V99 COMP-3.
002000     05  STAT-FEE                    PIC S9(7)V99 COMP-3.
002100     05  STAT-FEE-PRESENT            PIC X(01).
002200         88  STAT-FEE-IS-PRESENT             VALUE "Y".
002300         88  STAT-FEE-IS-ABSENT              VALUE "N".
002400     05  FILLER                      PIC X(10).
