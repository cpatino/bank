000100******************************************************************
000200*    LDGCMWS  -  LEDGER SYSTEM COMMON WORKING STORAGE            *
000300*    COPIED INTO WK-C-COMMON OF EVERY LDG* PROGRAM AND SUBRTN    *
000400******************************************************************
000500*    HISTORY OF MODIFICATION:                                    *
000600*--------------------------------------------------------------- *
000700* LDG001 - RVELEZ  - 12/03/1991 - INITIAL VERSION FOR LEDGER     *
000800*                    PROJECT PHASE 1 - FILE STATUS CONDITIONS    *
000900* LDG014 - HOKAMS  - 04/09/1994 - ADD WK-C-FOUND/WK-C-NOT-FOUND  *
001000*                    SWITCH LITERALS - REQUESTED BY QA TEAM      *
001100* LDGY2K - PBRENN  - 22/11/1998 - Y2K REMEDIATION - RUN DATE     *
001200*                    EXPANDED TO CCYYMMDD, 2-DIGIT YEAR DROPPED  *
001300*--------------------------------------------------------------- *
001400    05  WK-C-FILE-STATUS            PIC X(02).
001500        88  WK-C-SUCCESSFUL                 VALUE "00".
001600        88  WK-C-END-OF-FILE                VALUE "10".
001700        88  WK-C-DUPLICATE-KEY              VALUE "22".
001800        88  WK-C-RECORD-NOT-FOUND           VALUE "23".
001900    05  WK-C-SWITCHES.
002000        10  WK-C-FOUND              PIC X(01) VALUE "Y".
002100        10  WK-C-NOT-FOUND          PIC X(01) VALUE "N".
002200    05  WK-C-RUN-DATE-CCYYMMDD      PIC 9(08).
002300    05  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE-CCYYMMDD.
002400        10  WK-C-RUN-DATE-CCYY      PIC 9(04).
002500        10  WK-C-RUN-DATE-MM        PIC 9(02).
002600        10  WK-C-RUN-DATE-DD        PIC 9(02).
002700    05  WK-N-TABLE-SUBSCRIPT        PIC 9(05) COMP.
002800    05  FILLER                      PIC X(10).
