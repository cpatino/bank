000100******************************************************************
000200*    LDGWSTXN  -  LEDGER TRANSACTION RECORD LAYOUT                *
000300*    I-O FORMAT FOR LINE-SEQUENTIAL FILE  LDG-TRANSACTION-FILE    *
000400******************************************************************
000500*    HISTORY OF MODIFICATION:                                    *
000600*--------------------------------------------------------------- *
000700* LDG001 - RVELEZ  - 12/03/1991 - INITIAL VERSION                *
000800* LDG017 - HOKAMS  - 14/02/1994 - ADD TXN-FEE AND TXN-FEE-PRESENT*
000900*                    FOR SERVICE-CHARGE PROJECT                  *
001000* LDGY2K - PBRENN  - 22/11/1998 - Y2K - TXN-DATE EXPANDED TO     *
001100*                    CCYYMMDD, REDEFINES ADDED FOR OLD CALLERS   *
001200* LDG041 - MSANTOS - 09/05/2003 - WIDEN TXN-DESCRIPTION FROM     *
001300*                    X(40) TO X(100) PER BRANCH OPS REQUEST      *
001400*--------------------------------------------------------------- *
001500 01  LDG-TRANSACTION-RECORD.
001600     05  TXN-REFERENCE               PIC X(06).
001700     05  TXN-REFERENCE-R REDEFINES TXN-REFERENCE.
001800         10  TXN-REF-NUMERIC-PART    PIC 9(05).
001900         10  TXN-REF-LETTER-PART     PIC X(01).
002000     05  TXN-ACCT-IBAN               PIC X(34).
002100     05  TXN-DATE-GRP.
002200         10  TXN-DATE-CCYY           PIC 9(04).
002300         10  TXN-DATE-MM             PIC 9(02).
002400         10  TXN-DATE-DD             PIC 9(02).
002500     05  TXN-DATE REDEFINES TXN-DATE-GRP
002600                                     PIC 9(08).
002700     05  TXN-AMOUNT                  PIC S9(9)V99 COMP-3.
002800     05  TXN-FEE                     PIC S9(7)V99 COMP-3.
002900     05  TXN-FEE-PRESENT             PIC X(01).
003000         88  TXN-FEE-IS-PRESENT              VALUE "Y".
003100         88  TXN-FEE-IS-ABSENT               VALUE "N".
003200     05  TXN-DESCRIPTION             PIC X(100).
003300     05  FILLER                      PIC X(15).
