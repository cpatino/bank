000100******************************************************************
000200*    LDGVSTC  -  LINKAGE PARAMETER LAYOUT FOR CALLED ROUTINE      *
000300*    LDGVSTAT (STATUS-BY-DATE / CHANNEL DISCLOSURE)               *
000400******************************************************************
000500*    HISTORY OF MODIFICATION:                                    *
000600*--------------------------------------------------------------- *
000700* LDG034 - MSANTOS - 20/09/1997 - INITIAL VERSION - STATUS       *
000800*                    ENQUIRY PROJECT, PHASE 1                    *
000900* LDG046 - TWONGKC - 27/01/2004 - ADD FEE DISCLOSURE SWITCH FOR  *
001000*                    INTERNAL CHANNEL                            *
001100*--------------------------------------------------------------- *
001200 01  LK-LDGVSTAT-RECORD.
001300     05  LK-STAT-INPUT.
001400         10  LK-STAT-TXN-DATE        PIC 9(08).
001500         10  LK-STAT-RUN-DATE        PIC 9(08).
001600         10  LK-STAT-CHANNEL         PIC X(08).
001700         10  LK-STAT-AMOUNT          PIC S9(9)V99 COMP-3.
001800         10  LK-STAT-FEE             PIC S9(7)V99 COMP-3.
001900         10  LK-STAT-FEE-PRESENT     PIC X(01).
002000     05  LK-STAT-OUTPUT.
002100         10  LK-STAT-STATUS          PIC X(08).
002200         10  LK-STAT-DISC-AMOUNT     PIC S9(9)V99 COMP-3.
002300         10  LK-STAT-DISC-FEE        PIC S9(7)V99 COMP-3.
002400         10  LK-STAT-DISC-FEE-PRESENT
002500                                     PIC X(01).
002600         10  LK-STAT-CHANNEL-VALID-SW
002700                                     PIC X(01).
002800             88  LK-STAT-CHANNEL-IS-VALID     VALUE "Y".
002900     05  FILLER                      PIC X(10).
