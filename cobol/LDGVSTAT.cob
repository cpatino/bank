000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LDGVSTAT.
000500 AUTHOR.         M SANTOS.
000600 INSTALLATION.   LEDGER SYSTEMS GROUP.
000700 DATE-WRITTEN.   20 SEP 1997.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED COMMON MODULE TO RESOLVE THE
001200*               SETTLEMENT STATUS OF A TRANSACTION AGAINST
001300*               TODAY'S DATE, AND TO WORK OUT THE AMOUNT AND
001400*               FEE THAT MAY BE DISCLOSED BACK TO THE CHANNEL
001500*               THAT ASKED FOR THE STATUS (BRANCH TELLER,
001600*               ATM NETWORK, OR AN INTERNAL BANK SYSTEM).
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* LDG034 - MSANTOS - 20/09/1997 - INITIAL VERSION - STATUS
002200*                    ENQUIRY PROJECT, PHASE 1.
002300* LDGY2K - PBRENN  - 22/11/1998 - Y2K REMEDIATION - DATE
002400*                    COMPARISON NOW CCYYMMDD BOTH SIDES, NO
002500*                    WINDOWING LOGIC REQUIRED.
002600* LDG046 - TWONGKC - 27/01/2004 - INTERNAL CHANNEL NOW ALSO
002700*                    DISCLOSES THE FEE UNCHANGED - REQUESTED BY
002800*                    RECONCILIATION TEAM FOR THEIR NIGHTLY TIE-
002900*                    OUT AGAINST THE GL.
003000* LDG058 - HOKAMS  - 03/03/2009 - REJECT REQUESTS WHOSE CHANNEL
003100*                    IS NOT ONE OF CLIENT/ATM/INTERNAL INSTEAD
003200*                    OF DEFAULTING THEM TO CLIENT TREATMENT.
003300*-----------------------------------------------------------------
003400     EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004200
004300***************
004400 DATA DIVISION.
004500***************
004600 WORKING-STORAGE SECTION.
004700*************************
004800 01  FILLER                          PIC X(24)        VALUE
004900     "** PROGRAM LDGVSTAT **".
005000
005100* ------------------ PROGRAM WORKING STORAGE -------------------*
005200 01  WK-C-COMMON.
005300     COPY LDGCMWS.
005400
005500 01  WS-STAT-CHANNEL-TABLE.
005600     05  FILLER                  PIC X(08) VALUE "CLIENT  ".
005700     05  FILLER                  PIC X(08) VALUE "ATM     ".
005800     05  FILLER                  PIC X(08) VALUE "INTERNAL".
005900 01  WS-STAT-CHANNEL-TABLE-R REDEFINES WS-STAT-CHANNEL-TABLE.
006000     05  WS-STAT-CHANNEL-OCC     PIC X(08) OCCURS 3 TIMES.
006050
006060 01  WS-STAT-RUN-DATE-WORK       PIC 9(08).
006070 01  WS-STAT-RUN-DATE-WORK-R REDEFINES WS-STAT-RUN-DATE-WORK.
006080     05  WS-STAT-RUN-CCYY        PIC 9(04).
006090     05  WS-STAT-RUN-MMDD        PIC 9(04).
006100
006150 01  WS-STAT-STATUS-WORK         PIC X(08) VALUE SPACES.
006160 01  WS-STAT-STATUS-WORK-R REDEFINES WS-STAT-STATUS-WORK.
006170     05  WS-STAT-STATUS-HALF1    PIC X(04).
006180     05  WS-STAT-STATUS-HALF2    PIC X(04).
006200
006210 01  WS-STAT-WORK-AREA.
006300     05  WS-STAT-SUB             PIC 9(01) COMP.
006400     05  WS-STAT-SIGN            PIC S9(01) COMP.
006500     05  WS-STAT-ABS-AMOUNT      PIC S9(9)V99 COMP-3.
006600     05  WS-STAT-FEE-AMT         PIC S9(7)V99 COMP-3.
006700     05  WS-STAT-NET-ABS         PIC S9(9)V99 COMP-3.
007400
007500****************
007600 LINKAGE SECTION.
007700****************
007800     COPY LDGVSTC.
007900     EJECT
008000****************************************************
008100 PROCEDURE DIVISION USING LK-LDGVSTAT-RECORD.
008200****************************************************
008300 MAIN-MODULE.
008400     PERFORM A000-VALIDATE-CHANNEL
008500        THRU A099-VALIDATE-CHANNEL-EX.
008600     IF  LK-STAT-CHANNEL-IS-VALID
008700         PERFORM B100-CLASSIFY-TRANSACTION-DATE
008800            THRU B199-CLASSIFY-TRANSACTION-DATE-EX
008900         PERFORM B200-COMPUTE-DISCLOSED-AMOUNT
009000            THRU B299-COMPUTE-DISCLOSED-AMOUNT-EX
009100     END-IF.
009200     GOBACK.
009300
009400*-----------------------------------------------------------------
009500 A000-VALIDATE-CHANNEL.
009600*-----------------------------------------------------------------
009700     MOVE "N"                    TO LK-STAT-CHANNEL-VALID-SW.
009750     MOVE 1                      TO WS-STAT-SUB.
009800     PERFORM A050-SEARCH-CHANNEL-TABLE
009850        THRU A050-SEARCH-CHANNEL-TABLE-EX
009900             UNTIL WS-STAT-SUB > 3.
010600
010700 A099-VALIDATE-CHANNEL-EX.
010800     EXIT.
010810
010820*-----------------------------------------------------------------
010830 A050-SEARCH-CHANNEL-TABLE.
010840*-----------------------------------------------------------------
010850     IF  LK-STAT-CHANNEL = WS-STAT-CHANNEL-OCC (WS-STAT-SUB)
010860         MOVE "Y"                TO LK-STAT-CHANNEL-VALID-SW
010870         MOVE 3                  TO WS-STAT-SUB
010880     END-IF.
010890     ADD  1                      TO WS-STAT-SUB.
010900
010910 A050-SEARCH-CHANNEL-TABLE-EX.
010920     EXIT.
010930
011000*-----------------------------------------------------------------
011100 B100-CLASSIFY-TRANSACTION-DATE.
011200*-----------------------------------------------------------------
011300     IF  LK-STAT-TXN-DATE < LK-STAT-RUN-DATE
011400         MOVE "SETTLED "         TO LK-STAT-STATUS
011500     ELSE
011600     IF  LK-STAT-TXN-DATE = LK-STAT-RUN-DATE
011700         MOVE "PENDING "         TO LK-STAT-STATUS
011800     ELSE
011900         IF  LK-STAT-CHANNEL = "ATM     "
012000             MOVE "PENDING "     TO LK-STAT-STATUS
012100         ELSE
012200             MOVE "FUTURE  "     TO LK-STAT-STATUS
012300         END-IF
012400     END-IF
012500     END-IF.
012600
012700 B199-CLASSIFY-TRANSACTION-DATE-EX.
012800     EXIT.
012900
013000*-----------------------------------------------------------------
013100 B200-COMPUTE-DISCLOSED-AMOUNT.
013200*-----------------------------------------------------------------
013300     IF  LK-STAT-AMOUNT < 0
013400         MOVE -1                 TO WS-STAT-SIGN
013500         COMPUTE WS-STAT-ABS-AMOUNT = LK-STAT-AMOUNT * -1
013600     ELSE
013700         MOVE 1                  TO WS-STAT-SIGN
013800         MOVE LK-STAT-AMOUNT     TO WS-STAT-ABS-AMOUNT
013900     END-IF.
014000
014100     IF  LK-STAT-FEE-PRESENT = "Y"
014200         MOVE LK-STAT-FEE        TO WS-STAT-FEE-AMT
014300     ELSE
014400         MOVE ZERO               TO WS-STAT-FEE-AMT
014500     END-IF.
014600
014700     IF  LK-STAT-CHANNEL = "INTERNAL"
014800         MOVE LK-STAT-AMOUNT     TO LK-STAT-DISC-AMOUNT
014900         MOVE LK-STAT-FEE        TO LK-STAT-DISC-FEE
015000         MOVE LK-STAT-FEE-PRESENT
015100                                 TO LK-STAT-DISC-FEE-PRESENT
015200     ELSE
015300         COMPUTE WS-STAT-NET-ABS = WS-STAT-ABS-AMOUNT -
015400                 WS-STAT-FEE-AMT
015500         COMPUTE LK-STAT-DISC-AMOUNT =
015600                 WS-STAT-NET-ABS * WS-STAT-SIGN
015700         MOVE ZERO               TO LK-STAT-DISC-FEE
015800         MOVE "N"                TO LK-STAT-DISC-FEE-PRESENT
015900     END-IF.
016000
016100 B299-COMPUTE-DISCLOSED-AMOUNT-EX.
016200     EXIT.
