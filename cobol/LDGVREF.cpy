000100******************************************************************
000200*    LDGVREF  -  LINKAGE PARAMETER LAYOUT FOR CALLED ROUTINE      *
000300*    LDGVREFG (TRANSACTION REFERENCE GENERATION)                  *
000400******************************************************************
000500*    HISTORY OF MODIFICATION:                                    *
000600*--------------------------------------------------------------- *
000700* LDG004 - RVELEZ  - 20/03/1991 - INITIAL VERSION                *
000800*--------------------------------------------------------------- *
000900 01  LK-LDGVREFG-RECORD.
001000     05  LK-REFG-GENERATED-REF       PIC X(06).
001100     05  FILLER                      PIC X(10).
