000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LDGV001.
000500 AUTHOR.         R VELEZ.
000600 INSTALLATION.   LEDGER SYSTEMS GROUP.
000700 DATE-WRITTEN.   25 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS THE NIGHTLY TRANSACTION POSTING RUN.
001200*               IT READS A FILE OF TRANSACTIONS SUBMITTED BY
001300*               THE ORIGINATING CHANNELS, EDITS EACH ONE
001400*               AGAINST THE ACCOUNT AND TRANSACTION STORES
001500*               (HELD IN WORKING STORAGE BY THE CALLED ROUTINES
001600*               LDGVACCT AND LDGVTXNV BECAUSE NEITHER STORE
001700*               HAS INDEXED ACCESS), POSTS THE NEW BALANCE,
001800*               GENERATES A REFERENCE WHEN THE CHANNEL DID NOT
001900*               SUPPLY ONE, AND PRINTS A CONTROL-TOTAL REPORT
002000*               AT THE END OF THE RUN.
002100*
002200*=================================================================
002300* HISTORY OF MODIFICATION:
002400*=================================================================
002500* LDG005 - RVELEZ  - 25/03/1991 - INITIAL VERSION - LEDGER
002600*                    PROJECT PHASE 1.
002700* LDG018 - HOKAMS  - 21/02/1994 - CALL LDGVTXNV FOR THE
002800*                    DUPLICATE-REFERENCE CHECK INSTEAD OF
002900*                    SCANNING THE OLD TRANSACTION FILE INLINE.
003000* LDGY2K - PBRENN  - 22/11/1998 - Y2K REMEDIATION - RUN DATE
003100*                    NOW ACCEPTED AS CCYYMMDD AND PASSED
003200*                    STRAIGHT THROUGH TO THE CALLED ROUTINES.
003300* LDG052 - MSANTOS - 22/08/2005 - CONTROL REPORT NOW SHOWS THE
003400*                    REJECT REASON TEXT INSTEAD OF JUST
003500*                    "REJECTED" - REQUESTED BY OPERATIONS.
003550* LDG053 - MSANTOS - 26/08/2005 - PASS TXN-DATE TO LDGVTXNV ON
003560*                    THE CHECK/ADD CALL - SEE LDGVTXN LDG053.
003600* LDG059 - TWONGKC - 10/03/2009 - ADD RUN-DATE HEADING LINE TO
003700*                    TOP OF CONTROL REPORT PER AUDIT REQUEST.
003800*-----------------------------------------------------------------
003900     EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004700                   C01 IS TOP-OF-FORM
004800                   UPSI-0 IS UPSI-SWITCH-0.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT TRANSACTION-POSTING-FILE ASSIGN TO PSTGIN
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS  IS WK-C-FILE-STATUS.
005500
005600     SELECT CONTROL-REPORT-FILE      ASSIGN TO PSTGRPT
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS WK-C-RPT-FILE-STATUS.
005900
006000***************
006100 DATA DIVISION.
006200***************
006300 FILE SECTION.
006400**************
006500 FD  TRANSACTION-POSTING-FILE
006600     LABEL RECORDS ARE OMITTED
006700     DATA RECORD IS LDG-TRANSACTION-RECORD.
006800     COPY LDGWSTXN.
006900
007000 FD  CONTROL-REPORT-FILE
007100     LABEL RECORDS ARE OMITTED.
007200 01  LDG-CONTROL-REPORT-RECORD.
007300     05  RPT-REFERENCE               PIC X(06).
007400     05  FILLER                      PIC X(02) VALUE SPACES.
007500     05  RPT-IBAN                    PIC X(34).
007600     05  FILLER                      PIC X(02) VALUE SPACES.
007700     05  RPT-AMOUNT                  PIC -(7)9.99.
007800     05  FILLER                      PIC X(02) VALUE SPACES.
007900     05  RPT-FEE                     PIC -(5)9.99.
008000     05  FILLER                      PIC X(02) VALUE SPACES.
008100     05  RPT-RESULT                  PIC X(40).
008200     05  FILLER                      PIC X(20).
008300 01  LDG-CONTROL-TOTALS-RECORD.
008400     05  TOT-LABEL                   PIC X(45).
008500     05  TOT-VALUE                   PIC ZZZ,ZZZ,ZZ9.
008600     05  FILLER                      PIC X(65).
008700
008800*************************
008900 WORKING-STORAGE SECTION.
009000*************************
009100 01  FILLER                          PIC X(24)        VALUE
009200     "** PROGRAM LDGV001  **".
009300
009400* ------------------ PROGRAM WORKING STORAGE -------------------*
009500 01  WK-C-COMMON.
009600     COPY LDGCMWS.
009700
009800 01  WK-C-RPT-FILE-STATUS            PIC X(02).
009900     88  WK-C-RPT-SUCCESSFUL                 VALUE "00".
010000
010100* -------- CALLED-ROUTINE PARAMETER AREAS (SEE COPYBOOKS) -------*
010200     COPY LDGVACC.
010300     COPY LDGVTXN.
010400     COPY LDGVREF.
010500
010600 01  WS-POST-COUNTERS.
010700     05  WK-N-POSTED-COUNT           PIC 9(07) COMP VALUE ZERO.
010800     05  WK-N-DUP-REJ-COUNT          PIC 9(07) COMP VALUE ZERO.
010900     05  WK-N-BAL-REJ-COUNT          PIC 9(07) COMP VALUE ZERO.
011000     05  WK-N-TOTAL-COUNT            PIC 9(07) COMP VALUE ZERO.
011100 01  WS-POST-COUNTERS-R REDEFINES WS-POST-COUNTERS.
011200     05  FILLER                      PIC X(04) OCCURS 4 TIMES.
011300
011400 01  WS-POST-RUN-DATE-COPY           PIC 9(08).
011500 01  WS-POST-RUN-DATE-COPY-R REDEFINES WS-POST-RUN-DATE-COPY.
011600     05  WS-POST-RUN-CCYY            PIC 9(04).
011700     05  WS-POST-RUN-MMDD            PIC 9(04).
011800
011900 01  WS-POST-WORK-AREA.
012000     05  WS-POST-HEADING-LINE        PIC X(60) VALUE SPACES.
012100     05  WS-POST-RESULT-TEXT         PIC X(40) VALUE SPACES.
012200 01  WS-POST-WORK-AREA-R REDEFINES WS-POST-WORK-AREA.
012300     05  FILLER                      PIC X(60).
012400     05  FILLER                      PIC X(40).
012500
012600****************************************************
012700 PROCEDURE DIVISION.
012800****************************************************
012900 MAIN-MODULE.
013000     PERFORM A000-INITIALIZE-ROUTINE
013100        THRU A099-INITIALIZE-ROUTINE-EX.
013200     PERFORM B000-PROCESS-TRANSACTIONS
013300        THRU B199-PROCESS-TRANSACTIONS-EX
013400             UNTIL WK-C-END-OF-FILE.
013500     PERFORM C000-PRINT-CONTROL-TOTALS
013600        THRU C099-PRINT-CONTROL-TOTALS-EX.
013700     GOBACK.
013800
013900*-----------------------------------------------------------------
014000 A000-INITIALIZE-ROUTINE.
014100*-----------------------------------------------------------------
014200     ACCEPT WK-C-RUN-DATE-CCYYMMDD    FROM DATE YYYYMMDD.
014300     MOVE WK-C-RUN-DATE-CCYYMMDD      TO WS-POST-RUN-DATE-COPY.
014400
014500     MOVE "LOAD"                      TO LK-ACCT-FUNCTION.
014600     CALL "LDGVACCT" USING LK-LDGVACCT-RECORD.
014700
014800     MOVE "LOAD"                      TO LK-TXNV-FUNCTION.
014900     CALL "LDGVTXNV" USING LK-LDGVTXNV-RECORD.
015000
015100     OPEN INPUT TRANSACTION-POSTING-FILE.
015200     IF  NOT WK-C-SUCCESSFUL
015300         DISPLAY
015400           "LDGV001 - OPEN FILE ERROR - TRANSACTION-POSTING-FILE"
015500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015600         GO TO Y900-ABNORMAL-TERMINATION
015700     END-IF.
015800
015900     OPEN OUTPUT CONTROL-REPORT-FILE.
016000     IF  NOT WK-C-RPT-SUCCESSFUL
016100         DISPLAY "LDGV001 - OPEN FILE ERROR - CONTROL-REPORT-FILE"
016200         DISPLAY "FILE STATUS IS " WK-C-RPT-FILE-STATUS
016300         GO TO Y900-ABNORMAL-TERMINATION
016400     END-IF.
016500
016600     STRING "LEDGER TRANSACTION POSTING RUN - RUN DATE "
016700            DELIMITED BY SIZE
016800            WS-POST-RUN-CCYY   DELIMITED BY SIZE
016900            "-"                DELIMITED BY SIZE
017000            WS-POST-RUN-MMDD   DELIMITED BY SIZE
017100            INTO WS-POST-HEADING-LINE.
017200     MOVE WS-POST-HEADING-LINE       TO TOT-LABEL.
017300     MOVE ZERO                       TO TOT-VALUE.
017400     WRITE LDG-CONTROL-TOTALS-RECORD.
017800
017900 A099-INITIALIZE-ROUTINE-EX.
018000     EXIT.
018100
018200*-----------------------------------------------------------------
018300 B000-PROCESS-TRANSACTIONS.
018400*-----------------------------------------------------------------
018500     READ TRANSACTION-POSTING-FILE.
018600     IF  WK-C-SUCCESSFUL
018700         ADD  1                       TO WK-N-TOTAL-COUNT
018800         PERFORM B200-EDIT-AND-POST-TRANSACTION
018900            THRU B299-EDIT-AND-POST-TRANSACTION-EX
019000     ELSE
019100         IF  NOT WK-C-END-OF-FILE
019200             DISPLAY
019300               "LDGV001 - READ FILE ERROR - TRANSACTION-POSTING"
019400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019500             GO TO Y900-ABNORMAL-TERMINATION
019600         END-IF
019700     END-IF.
019800
019900 B199-PROCESS-TRANSACTIONS-EX.
020000     EXIT.
020100
020200*-----------------------------------------------------------------
020300 B200-EDIT-AND-POST-TRANSACTION.
020400*-----------------------------------------------------------------
020500     MOVE "CHEK"                      TO LK-TXNV-FUNCTION.
020600     MOVE TXN-REFERENCE               TO LK-TXNV-REFERENCE.
020650     MOVE TXN-ACCT-IBAN               TO LK-TXNV-ACCT-IBAN.
020660     MOVE TXN-DATE                    TO LK-TXNV-DATE.
020800     MOVE TXN-AMOUNT                  TO LK-TXNV-AMOUNT.
020900     MOVE TXN-FEE                     TO LK-TXNV-FEE.
021000     MOVE TXN-FEE-PRESENT             TO LK-TXNV-FEE-PRESENT.
021100     MOVE TXN-DESCRIPTION             TO LK-TXNV-DESCRIPTION.
021200     CALL "LDGVTXNV" USING LK-LDGVTXNV-RECORD.
021300
021400     IF  NOT LK-TXNV-FIELDS-VALID
021500         MOVE LK-TXNV-VIOLATION-MSG   TO WS-POST-RESULT-TEXT
021600         PERFORM B250-WRITE-REJECT-LINE
021700            THRU B250-WRITE-REJECT-LINE-EX
021800         IF  LK-TXNV-DUPLICATE-FOUND
021900             ADD  1                   TO WK-N-DUP-REJ-COUNT
021950         END-IF
022000     ELSE
022100         MOVE "POST"                  TO LK-ACCT-FUNCTION
022200         MOVE TXN-ACCT-IBAN           TO LK-ACCT-IBAN
022300         MOVE TXN-AMOUNT              TO LK-ACCT-TXN-AMOUNT
022400         MOVE WK-C-RUN-DATE-CCYYMMDD  TO LK-ACCT-RUN-DATE
022500         CALL "LDGVACCT" USING LK-LDGVACCT-RECORD
022600
022700         IF  LK-ACCT-REJECTED
022800             MOVE LK-ACCT-REJECT-REASON  TO WS-POST-RESULT-TEXT
022900             PERFORM B250-WRITE-REJECT-LINE
023000                THRU B250-WRITE-REJECT-LINE-EX
023100             ADD  1                   TO WK-N-BAL-REJ-COUNT
023200         ELSE
023300             IF  TXN-REFERENCE = SPACES
023400                 CALL "LDGVREFG" USING LK-LDGVREFG-RECORD
023500                 MOVE LK-REFG-GENERATED-REF TO TXN-REFERENCE
023600             END-IF
023700             MOVE "ADD "              TO LK-TXNV-FUNCTION
023800             MOVE TXN-REFERENCE       TO LK-TXNV-REFERENCE
023900             CALL "LDGVTXNV" USING LK-LDGVTXNV-RECORD
024000             MOVE "TRANSACTION POSTED" TO WS-POST-RESULT-TEXT
024100             PERFORM B260-WRITE-POSTED-LINE
024200                THRU B260-WRITE-POSTED-LINE-EX
024300             ADD  1                   TO WK-N-POSTED-COUNT
024400         END-IF
024500     END-IF.
024600
024700 B299-EDIT-AND-POST-TRANSACTION-EX.
024800     EXIT.
024900
025000*-----------------------------------------------------------------
025100 B250-WRITE-REJECT-LINE.
025200*-----------------------------------------------------------------
025300     MOVE TXN-REFERENCE               TO RPT-REFERENCE.
025400     MOVE TXN-ACCT-IBAN                TO RPT-IBAN.
025500     MOVE TXN-AMOUNT                   TO RPT-AMOUNT.
025600     MOVE TXN-FEE                      TO RPT-FEE.
025700     STRING "REJECTED - " DELIMITED BY SIZE
025800            WS-POST-RESULT-TEXT DELIMITED BY SIZE
025900            INTO RPT-RESULT.
026000     WRITE LDG-CONTROL-REPORT-RECORD.
026100
026200 B250-WRITE-REJECT-LINE-EX.
026300     EXIT.
026400
026500*-----------------------------------------------------------------
026600 B260-WRITE-POSTED-LINE.
026700*-----------------------------------------------------------------
026800     MOVE TXN-REFERENCE               TO RPT-REFERENCE.
026900     MOVE TXN-ACCT-IBAN                TO RPT-IBAN.
027000     MOVE TXN-AMOUNT                   TO RPT-AMOUNT.
027100     MOVE TXN-FEE                      TO RPT-FEE.
027200     MOVE WS-POST-RESULT-TEXT          TO RPT-RESULT.
027300     WRITE LDG-CONTROL-REPORT-RECORD.
027400
027500 B260-WRITE-POSTED-LINE-EX.
027600     EXIT.
027700
027800*-----------------------------------------------------------------
027900 C000-PRINT-CONTROL-TOTALS.
028000*-----------------------------------------------------------------
028100     MOVE "TERM"                      TO LK-ACCT-FUNCTION.
028200     CALL "LDGVACCT" USING LK-LDGVACCT-RECORD.
028300
028400     MOVE "TERM"                      TO LK-TXNV-FUNCTION.
028500     CALL "LDGVTXNV" USING LK-LDGVTXNV-RECORD.
028600
028700     MOVE "TRANSACTIONS POSTED"       TO TOT-LABEL.
028800     MOVE WK-N-POSTED-COUNT           TO TOT-VALUE.
028900     WRITE LDG-CONTROL-TOTALS-RECORD.
029000
029100     MOVE "TRANSACTIONS REJECTED - DUPLICATE REFERENCE"
029200                                      TO TOT-LABEL.
029300     MOVE WK-N-DUP-REJ-COUNT          TO TOT-VALUE.
029400     WRITE LDG-CONTROL-TOTALS-RECORD.
029500
029600     MOVE "TRANSACTIONS REJECTED - NEGATIVE BALANCE"
029700                                      TO TOT-LABEL.
029800     MOVE WK-N-BAL-REJ-COUNT          TO TOT-VALUE.
029900     WRITE LDG-CONTROL-TOTALS-RECORD.
030000
030100     MOVE "TOTAL TRANSACTIONS PROCESSED" TO TOT-LABEL.
030200     MOVE WK-N-TOTAL-COUNT            TO TOT-VALUE.
030300     WRITE LDG-CONTROL-TOTALS-RECORD.
030400
030500     CLOSE TRANSACTION-POSTING-FILE.
030600     CLOSE CONTROL-REPORT-FILE.
030700
030800 C099-PRINT-CONTROL-TOTALS-EX.
030900     EXIT.
031000
031100*-----------------------------------------------------------------
031200 Y900-ABNORMAL-TERMINATION.
031300*-----------------------------------------------------------------
031400     GOBACK.
