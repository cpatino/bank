000100******************************************************************
000200*    LDGVTXN  -  LINKAGE PARAMETER LAYOUT FOR CALLED ROUTINE      *
000300*    LDGVTXNV (TRANSACTION DUPLICATE CHECK / FIELD VALIDATION)    *
000400******************************************************************
000500*    HISTORY OF MODIFICATION:                                    *
000600*--------------------------------------------------------------- *
000700* LDG003 - RVELEZ  - 18/03/1991 - INITIAL VERSION                *
000800* LDG017 - HOKAMS  - 14/02/1994 - ADD FEE FIELDS FOR SERVICE     *
000900*                    CHARGE PROJECT                              *
000950* LDG053 - MSANTOS - 25/08/2005 - ADD LK-TXNV-DATE - ADD FUNCTION*
000960*                    WAS PICKING UP THE FD AREA INSTEAD OF A     *
000970*                    PASSED PARAMETER WHEN CALLED FROM LDGV001   *
001000*--------------------------------------------------------------- *
001100 01  LK-LDGVTXNV-RECORD.
001200     05  LK-TXNV-FUNCTION            PIC X(04).
001300         88  LK-TXNV-FUNC-LOAD               VALUE "LOAD".
001400         88  LK-TXNV-FUNC-CHEK               VALUE "CHEK".
001500         88  LK-TXNV-FUNC-ADD                VALUE "ADD ".
001600         88  LK-TXNV-FUNC-TERM               VALUE "TERM".
001700     05  LK-TXNV-INPUT.
001800         10  LK-TXNV-REFERENCE       PIC X(06).
001850         10  LK-TXNV-ACCT-IBAN       PIC X(34).
001900         10  LK-TXNV-DATE            PIC 9(08).
002000         10  LK-TXNV-AMOUNT          PIC S9(9)V99 COMP-3.
002100         10  LK-TXNV-FEE             PIC S9(7)V99 COMP-3.
002200         10  LK-TXNV-FEE-PRESENT     PIC X(01).
002300         10  LK-TXNV-DESCRIPTION     PIC X(100).
002400     05  LK-TXNV-OUTPUT.
002500         10  LK-TXNV-DUP-FOUND-SW    PIC X(01).
002600             88  LK-TXNV-DUPLICATE-FOUND      VALUE "Y".
002700         10  LK-TXNV-VALID-SW        PIC X(01).
002800             88  LK-TXNV-FIELDS-VALID         VALUE "Y".
002900         10  LK-TXNV-VIOLATION-MSG   PIC X(120).
003000     05  LK-TXNV-FS                  PIC X(02).
003100     05  FILLER                      PIC X(10).
