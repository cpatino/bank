000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LDGVTXNV.
000500 AUTHOR.         R VELEZ.
000600 INSTALLATION.   LEDGER SYSTEMS GROUP.
000700 DATE-WRITTEN.   18 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO HOLD THE
001200*               TRANSACTION STORE IN A WORKING-STORAGE TABLE
001300*               FOR THE DURATION OF A POSTING RUN.  IT CHECKS
001400*               A CALLER-SUPPLIED REFERENCE FOR A DUPLICATE,
001500*               VALIDATES THE REQUIRED TRANSACTION FIELDS, AND
001600*               AT END OF RUN SPILLS THE TABLE (EXISTING PLUS
001700*               NEWLY POSTED TRANSACTIONS) BACK OUT TO THE NEW
001800*               TRANSACTION STORE.
001900*
002000*=================================================================
002100* HISTORY OF MODIFICATION:
002200*=================================================================
002300* LDG003 - RVELEZ  - 18/03/1991 - INITIAL VERSION.
002400* LDG017 - HOKAMS  - 14/02/1994 - ADD FEE VALIDATION FOR
002500*                    SERVICE CHARGE PROJECT.
002600* LDG022 - HOKAMS  - 30/06/1995 - RAISE TABLE SIZE FROM 500 TO
002700*                    2000 ENTRIES - BRANCH CONSOLIDATION.
002800* LDG051 - MSANTOS - 19/08/2005 - VIOLATIONS NOW CONCATENATED
002900*                    INTO ONE COMMA-SEPARATED MESSAGE INSTEAD
003000*                    OF ONLY REPORTING THE FIRST ONE FOUND.
003100*-----------------------------------------------------------------
003200     EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004000                   UPSI-0 IS UPSI-SWITCH-0.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT TRANSACTION-FILE     ASSIGN TO TXNMSTI
004500            ORGANIZATION IS LINE SEQUENTIAL
004600            FILE STATUS  IS WK-C-FILE-STATUS.
004700
004800     SELECT NEW-TRANSACTION-FILE ASSIGN TO TXNMSTO
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS  IS WK-C-FILE-STATUS.
005100
005200***************
005300 DATA DIVISION.
005400***************
005500 FILE SECTION.
005600**************
005700 FD  TRANSACTION-FILE
005800     LABEL RECORDS ARE OMITTED
005900     DATA RECORD IS LDG-TRANSACTION-RECORD.
006000     COPY LDGWSTXN.
006100
006200 FD  NEW-TRANSACTION-FILE
006300     LABEL RECORDS ARE OMITTED
006400     DATA RECORD IS LDG-NEW-TRANSACTION-RECORD.
006500     COPY LDGWSTXN REPLACING LDG-TRANSACTION-RECORD
006600                          BY LDG-NEW-TRANSACTION-RECORD.
006700
006800*************************
006900 WORKING-STORAGE SECTION.
007000*************************
007100 01  FILLER                          PIC X(24)        VALUE
007200     "** PROGRAM LDGVTXNV **".
007300
007400* ------------------ PROGRAM WORKING STORAGE -------------------*
007500 01  WK-C-COMMON.
007600     COPY LDGCMWS.
007700
007800 01  WK-T-TRANSACTION-TABLE.
007900     05  WK-T-TRANSACTION-ENTRY  OCCURS 2000 TIMES.
008000         10  WK-T-TXN-REFERENCE  PIC X(06).
008100         10  WK-T-TXN-ACCT-IBAN  PIC X(34).
008200         10  WK-T-TXN-DATE       PIC 9(08).
008300         10  WK-T-TXN-AMOUNT     PIC S9(9)V99 COMP-3.
008400         10  WK-T-TXN-FEE        PIC S9(7)V99 COMP-3.
008500         10  WK-T-TXN-FEE-PRSNT  PIC X(01).
008600         10  WK-T-TXN-DESC       PIC X(100).
008700 01  WK-T-TRANSACTION-TABLE-R REDEFINES WK-T-TRANSACTION-TABLE.
008800     05  WK-T-TRANSACTION-BYTES PIC X(160) OCCURS 2000 TIMES.
008900
009000 01  WS-TXNV-WORK-AREA.
009100     05  WK-N-TXN-COUNT          PIC 9(05) COMP VALUE ZERO.
009200     05  WK-N-TXN-IDX            PIC 9(05) COMP.
009300     05  WS-TXNV-DUP-FOUND-SW    PIC X(01).
009400         88  WS-TXNV-DUP-WAS-FOUND       VALUE "Y".
009500     05  WS-TXNV-VIOL-COUNT      PIC 9(01) COMP.
009550     05  WS-TXNV-VIOL-TEXT       PIC X(30).
009600 01  WS-TXNV-WORK-AREA-R REDEFINES WS-TXNV-WORK-AREA.
009700     05  FILLER                  PIC X(04).
009800     05  FILLER                  PIC X(04).
009900     05  FILLER                  PIC X(01).
009950     05  FILLER                  PIC X(02).
010000     05  FILLER                  PIC X(30).
010100
010200****************
010300 LINKAGE SECTION.
010400****************
010500     COPY LDGVTXN.
010600     EJECT
010700****************************************************
010800 PROCEDURE DIVISION USING LK-LDGVTXNV-RECORD.
010900****************************************************
011000 MAIN-MODULE.
011100     EVALUATE TRUE
011200         WHEN LK-TXNV-FUNC-LOAD
011300             PERFORM A100-LOAD-TRANSACTION-TABLE
011400                THRU A199-LOAD-TRANSACTION-TABLE-EX
011500         WHEN LK-TXNV-FUNC-CHEK
011600             PERFORM B000-CHECK-TRANSACTION
011700                THRU B099-CHECK-TRANSACTION-EX
011800         WHEN LK-TXNV-FUNC-ADD
011900             PERFORM B300-ADD-TRANSACTION-ENTRY
012000                THRU B399-ADD-TRANSACTION-ENTRY-EX
012100         WHEN LK-TXNV-FUNC-TERM
012200             PERFORM C000-WRITE-NEW-TRANSACTION-FILE
012300                THRU C099-WRITE-NEW-TRANSACTION-FILE-EX
012400     END-EVALUATE.
012500     GOBACK.
012600
012700*-----------------------------------------------------------------
012800 A100-LOAD-TRANSACTION-TABLE.
012900*-----------------------------------------------------------------
013000     OPEN INPUT TRANSACTION-FILE.
013100     IF  NOT WK-C-SUCCESSFUL
013200         DISPLAY "LDGVTXNV - OPEN FILE ERROR - TRANSACTION-FILE"
013300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013400         GO TO Y900-ABNORMAL-TERMINATION
013500     END-IF.
013600
013700     MOVE ZERO                       TO WK-N-TXN-COUNT.
013800     PERFORM A150-READ-TRANSACTION-RECORD
013900        THRU A150-READ-TRANSACTION-RECORD-EX
014000             UNTIL WK-C-END-OF-FILE.
014100
014200     CLOSE TRANSACTION-FILE.
014300
014400 A199-LOAD-TRANSACTION-TABLE-EX.
014500     EXIT.
014600
014700*-----------------------------------------------------------------
014800 A150-READ-TRANSACTION-RECORD.
014900*-----------------------------------------------------------------
015000     READ TRANSACTION-FILE.
015100     IF  WK-C-SUCCESSFUL
015110         MOVE TXN-REFERENCE OF LDG-TRANSACTION-RECORD
015120                                  TO LK-TXNV-REFERENCE
015130         MOVE TXN-ACCT-IBAN OF LDG-TRANSACTION-RECORD
015140                                  TO LK-TXNV-ACCT-IBAN
015150         MOVE TXN-DATE OF LDG-TRANSACTION-RECORD
015160                                  TO LK-TXNV-DATE
015170         MOVE TXN-AMOUNT OF LDG-TRANSACTION-RECORD
015180                                  TO LK-TXNV-AMOUNT
015190         MOVE TXN-FEE OF LDG-TRANSACTION-RECORD
015195                                  TO LK-TXNV-FEE
015196         MOVE TXN-FEE-PRESENT OF LDG-TRANSACTION-RECORD
015197                                  TO LK-TXNV-FEE-PRESENT
015198         MOVE TXN-DESCRIPTION OF LDG-TRANSACTION-RECORD
015199                                  TO LK-TXNV-DESCRIPTION
015200         PERFORM B300-ADD-TRANSACTION-ENTRY
015300            THRU B399-ADD-TRANSACTION-ENTRY-EX
015400     ELSE
015500         IF  NOT WK-C-END-OF-FILE
015600             DISPLAY
015700               "LDGVTXNV - READ FILE ERROR - TRANSACTION-FILE"
015800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015900             GO TO Y900-ABNORMAL-TERMINATION
016000         END-IF
016100     END-IF.
016200
016300 A150-READ-TRANSACTION-RECORD-EX.
016400     EXIT.
016500
016600*-----------------------------------------------------------------
016700 B000-CHECK-TRANSACTION.
016800*-----------------------------------------------------------------
016900     MOVE "N"                 TO LK-TXNV-DUP-FOUND-SW.
017000     MOVE "Y"                 TO LK-TXNV-VALID-SW.
017100     MOVE SPACES              TO LK-TXNV-VIOLATION-MSG.
017200
017300     IF  LK-TXNV-REFERENCE NOT = SPACES
017400         PERFORM B100-CHECK-DUPLICATE-REFERENCE
017500            THRU B199-CHECK-DUPLICATE-REFERENCE-EX
017600     END-IF.
017700
017800     IF  NOT WS-TXNV-DUP-WAS-FOUND
017900         PERFORM B050-VALIDATE-TRANSACTION-FIELDS
018000            THRU B050-VALIDATE-TRANSACTION-FIELDS-EX
018100     END-IF.
018200
018300 B099-CHECK-TRANSACTION-EX.
018400     EXIT.
018500
018600*-----------------------------------------------------------------
018700 B050-VALIDATE-TRANSACTION-FIELDS.
018800*-----------------------------------------------------------------
018900     MOVE ZERO                TO WS-TXNV-VIOL-COUNT.
019000
019100     IF  LK-TXNV-ACCT-IBAN = SPACES
019150         MOVE "ACCOUNT IBAN MUST NOT BE BLANK"
019160                                 TO WS-TXNV-VIOL-TEXT
019200         PERFORM B060-APPEND-VIOLATION
019300            THRU B060-APPEND-VIOLATION-EX
019400     END-IF.
019500
019600     IF  LK-TXNV-AMOUNT = 0
019700         MOVE "AMOUNT MUST NOT BE ZERO" TO WS-TXNV-VIOL-TEXT
019800         PERFORM B060-APPEND-VIOLATION
019900            THRU B060-APPEND-VIOLATION-EX
020000     END-IF.
020100
020200     IF  LK-TXNV-FEE-PRESENT = "Y" AND LK-TXNV-FEE < 0
020300         MOVE "FEE MUST NOT BE NEGATIVE" TO WS-TXNV-VIOL-TEXT
020400         PERFORM B060-APPEND-VIOLATION
020500            THRU B060-APPEND-VIOLATION-EX
020600     END-IF.
020700
020800     IF  WS-TXNV-VIOL-COUNT > 0
020900         MOVE "N"             TO LK-TXNV-VALID-SW
021000     END-IF.
021100
021200 B050-VALIDATE-TRANSACTION-FIELDS-EX.
021300     EXIT.
021400
021500*-----------------------------------------------------------------
021600 B060-APPEND-VIOLATION.
021700*-----------------------------------------------------------------
021800     IF  WS-TXNV-VIOL-COUNT > 0
021900         STRING LK-TXNV-VIOLATION-MSG DELIMITED BY SPACE
022000                ", " DELIMITED BY SIZE
022100                WS-TXNV-VIOL-TEXT DELIMITED BY SPACE
022200                INTO LK-TXNV-VIOLATION-MSG
022300     ELSE
022400         MOVE WS-TXNV-VIOL-TEXT TO LK-TXNV-VIOLATION-MSG
022500     END-IF.
022600     ADD  1                   TO WS-TXNV-VIOL-COUNT.
022700
022800 B060-APPEND-VIOLATION-EX.
022900     EXIT.
023000
023100*-----------------------------------------------------------------
023200 B100-CHECK-DUPLICATE-REFERENCE.
023300*-----------------------------------------------------------------
023400     MOVE ZERO                TO WK-N-TXN-IDX.
023500     PERFORM B150-SEARCH-TRANSACTION-TABLE
023600        THRU B150-SEARCH-TRANSACTION-TABLE-EX
023700             UNTIL WS-TXNV-DUP-WAS-FOUND
023800                OR WK-N-TXN-IDX NOT LESS THAN WK-N-TXN-COUNT.
023900
024000     IF  WS-TXNV-DUP-WAS-FOUND
024100         MOVE "Y"             TO LK-TXNV-DUP-FOUND-SW
024200         MOVE "N"             TO LK-TXNV-VALID-SW
024300         MOVE "REFERENCE ALREADY USED"
024400                            TO LK-TXNV-VIOLATION-MSG
024500     END-IF.
024600
024700 B199-CHECK-DUPLICATE-REFERENCE-EX.
024800     EXIT.
024900
025000*-----------------------------------------------------------------
025100 B150-SEARCH-TRANSACTION-TABLE.
025200*-----------------------------------------------------------------
025300     ADD  1                   TO WK-N-TXN-IDX.
025400     IF  WK-N-TXN-IDX NOT GREATER THAN WK-N-TXN-COUNT
025500         IF  WK-T-TXN-REFERENCE (WK-N-TXN-IDX) =
025600                 LK-TXNV-REFERENCE
025700             MOVE "Y"         TO WS-TXNV-DUP-FOUND-SW
025800         END-IF
025900     END-IF.
026000
026100 B150-SEARCH-TRANSACTION-TABLE-EX.
026200     EXIT.
026300
026400*-----------------------------------------------------------------
026500 B300-ADD-TRANSACTION-ENTRY.
026600*-----------------------------------------------------------------
026700     ADD  1                   TO WK-N-TXN-COUNT.
026800     MOVE WK-N-TXN-COUNT      TO WK-N-TXN-IDX.
026900     MOVE LK-TXNV-REFERENCE
027000               TO WK-T-TXN-REFERENCE (WK-N-TXN-IDX).
027100     MOVE LK-TXNV-ACCT-IBAN
027200               TO WK-T-TXN-ACCT-IBAN (WK-N-TXN-IDX).
027300     MOVE LK-TXNV-AMOUNT
027400               TO WK-T-TXN-AMOUNT (WK-N-TXN-IDX).
027500     MOVE LK-TXNV-FEE
027600               TO WK-T-TXN-FEE (WK-N-TXN-IDX).
027700     MOVE LK-TXNV-FEE-PRESENT
027800               TO WK-T-TXN-FEE-PRSNT (WK-N-TXN-IDX).
027900     MOVE LK-TXNV-DESCRIPTION
028000               TO WK-T-TXN-DESC (WK-N-TXN-IDX).
028100     MOVE LK-TXNV-DATE
028200               TO WK-T-TXN-DATE (WK-N-TXN-IDX).
028300
028400 B399-ADD-TRANSACTION-ENTRY-EX.
028500     EXIT.
028600
028700*-----------------------------------------------------------------
028800 C000-WRITE-NEW-TRANSACTION-FILE.
028900*-----------------------------------------------------------------
029000     OPEN OUTPUT NEW-TRANSACTION-FILE.
029100     IF  NOT WK-C-SUCCESSFUL
029200         DISPLAY
029300           "LDGVTXNV - OPEN FILE ERROR - NEW-TRANSACTION-FILE"
029400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029500         GO TO Y900-ABNORMAL-TERMINATION
029600     END-IF.
029700
029800     MOVE ZERO                TO WK-N-TXN-IDX.
029900     PERFORM C150-WRITE-TRANSACTION-RECORD
030000        THRU C150-WRITE-TRANSACTION-RECORD-EX
030100             UNTIL WK-N-TXN-IDX NOT LESS THAN WK-N-TXN-COUNT.
030200
030300     CLOSE NEW-TRANSACTION-FILE.
030400
030500 C099-WRITE-NEW-TRANSACTION-FILE-EX.
030600     EXIT.
030700
030800*-----------------------------------------------------------------
030900 C150-WRITE-TRANSACTION-RECORD.
031000*-----------------------------------------------------------------
031100     ADD  1                   TO WK-N-TXN-IDX.
031200     MOVE WK-T-TXN-REFERENCE (WK-N-TXN-IDX)
031300         TO TXN-REFERENCE OF LDG-NEW-TRANSACTION-RECORD.
031400     MOVE WK-T-TXN-ACCT-IBAN (WK-N-TXN-IDX)
031500         TO TXN-ACCT-IBAN OF LDG-NEW-TRANSACTION-RECORD.
031600     MOVE WK-T-TXN-DATE (WK-N-TXN-IDX)
031700         TO TXN-DATE OF LDG-NEW-TRANSACTION-RECORD.
031800     MOVE WK-T-TXN-AMOUNT (WK-N-TXN-IDX)
031900         TO TXN-AMOUNT OF LDG-NEW-TRANSACTION-RECORD.
032000     MOVE WK-T-TXN-FEE (WK-N-TXN-IDX)
032100         TO TXN-FEE OF LDG-NEW-TRANSACTION-RECORD.
032200     MOVE WK-T-TXN-FEE-PRSNT (WK-N-TXN-IDX)
032300         TO TXN-FEE-PRESENT OF LDG-NEW-TRANSACTION-RECORD.
032400     MOVE WK-T-TXN-DESC (WK-N-TXN-IDX)
032500         TO TXN-DESCRIPTION OF LDG-NEW-TRANSACTION-RECORD.
032600     WRITE LDG-NEW-TRANSACTION-RECORD.
032700     IF  NOT WK-C-SUCCESSFUL
032800         DISPLAY
032900           "LDGVTXNV - WRITE FILE ERROR - NEW-TRANSACTION-FILE"
033000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
033100         GO TO Y900-ABNORMAL-TERMINATION
033200     END-IF.
033300
033400 C150-WRITE-TRANSACTION-RECORD-EX.
033500     EXIT.
033600
033700*-----------------------------------------------------------------
033800 Y900-ABNORMAL-TERMINATION.
033900*-----------------------------------------------------------------
034000     GOBACK.
