000100******************************************************************
000200*    LDGWSACC  -  LEDGER ACCOUNT MASTER RECORD LAYOUT             *
000300*    I-O FORMAT FOR LINE-SEQUENTIAL FILE  LDG-ACCOUNT-FILE        *
000400******************************************************************
000500*    HISTORY OF MODIFICATION:                                    *
000600*--------------------------------------------------------------- *
000700* LDG001 - RVELEZ  - 12/03/1991 - INITIAL VERSION                *
000800* LDG022 - HOKAMS  - 30/06/1995 - EXPAND BALANCE FROM S9(7)V99   *
000900*                    TO S9(9)V99 - BRANCH CONSOLIDATION LIMITS   *
001000* LDGY2K - PBRENN  - 22/11/1998 - Y2K - OPEN DATE EXPANDED TO    *
001100*                    CCYYMMDD, REDEFINES ADDED FOR OLD CALLERS   *
001200*--------------------------------------------------------------- *
001300 01  LDG-ACCOUNT-RECORD.
001400     05  ACCT-IBAN                   PIC X(34).
001500     05  ACCT-OPEN-DATE-GRP.
001600         10  ACCT-OPEN-DATE-CCYY     PIC 9(04).
001700         10  ACCT-OPEN-DATE-MM       PIC 9(02).
001800         10  ACCT-OPEN-DATE-DD       PIC 9(02).
001900     05  ACCT-OPEN-DATE REDEFINES ACCT-OPEN-DATE-GRP
002000                                     PIC 9(08).
002100     05  ACCT-BALANCE                PIC S9(9)V99 COMP-3.
002200     05  FILLER                      PIC X(20).
