000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LDGV003.
000500 AUTHOR.         M SANTOS.
000600 INSTALLATION.   LEDGER SYSTEMS GROUP.
000700 DATE-WRITTEN.   20 SEP 1997.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS THE TRANSACTION STATUS ENQUIRY RUN.
001200*               FOR EACH STATUS REQUEST (A TRANSACTION
001300*               REFERENCE AND A REQUESTING CHANNEL) IT LOOKS
001400*               UP THE TRANSACTION, RESOLVES ITS SETTLEMENT
001500*               STATUS AGAINST TODAY'S DATE, WORKS OUT THE
001600*               AMOUNT AND FEE THAT MAY BE DISCLOSED TO THAT
001700*               CHANNEL, AND WRITES THE RESULT.  A REFERENCE
001800*               NOT ON FILE COMES BACK "INVALID"; A CHANNEL
001900*               THAT IS NOT ONE OF CLIENT/ATM/INTERNAL IS
002000*               REJECTED OUTRIGHT WITH NO RESULT WRITTEN.
002100*
002200*=================================================================
002300* HISTORY OF MODIFICATION:
002400*=================================================================
002500* LDG035 - MSANTOS - 20/09/1997 - INITIAL VERSION - STATUS
002600*                    ENQUIRY PROJECT, PHASE 1.
002700* LDG024 - HOKAMS  - 06/07/1995 - N/A - PLACEHOLDER MOD NUMBER
002800*                    RESERVED IN ERROR, NEVER USED IN THIS
002900*                    PROGRAM (SEE LDGVACCT INSTEAD).
003000* LDGY2K - PBRENN  - 22/11/1998 - Y2K REMEDIATION - RUN DATE
003100*                    NOW ACCEPTED AS CCYYMMDD.
003200* LDG058 - HOKAMS  - 03/03/2009 - REQUESTS WITH AN UNRECOGNIZED
003300*                    CHANNEL NOW PRODUCE NO STATUS RECORD AT
003400*                    ALL INSTEAD OF ONE WITH SPACES.
003500*-----------------------------------------------------------------
003600     EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004400                   UPSI-0 IS UPSI-SWITCH-0.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT TRANSACTION-FILE      ASSIGN TO TXNMSTI
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS  IS WK-C-FILE-STATUS.
005100
005200     SELECT STATUS-REQUEST-FILE   ASSIGN TO STAREQ
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS  IS WK-C-REQ-FILE-STATUS.
005500
005600     SELECT STATUS-OUTPUT-FILE    ASSIGN TO STAROUT
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS WK-C-STA-FILE-STATUS.
005900
006000***************
006100 DATA DIVISION.
006200***************
006300 FILE SECTION.
006400**************
006500 FD  TRANSACTION-FILE
006600     LABEL RECORDS ARE OMITTED
006700     DATA RECORD IS LDG-TRANSACTION-RECORD.
006800     COPY LDGWSTXN.
006900
007000 FD  STATUS-REQUEST-FILE
007100     LABEL RECORDS ARE OMITTED
007200     DATA RECORD IS LDG-STATUS-REQUEST-RECORD.
007300     COPY LDGWSREQ.
007400
007500 FD  STATUS-OUTPUT-FILE
007600     LABEL RECORDS ARE OMITTED
007700     DATA RECORD IS LDG-STATUS-RECORD.
007800     COPY LDGWSSTA.
007900
008000*************************
008100 WORKING-STORAGE SECTION.
008200*************************
008300 01  FILLER                          PIC X(24)        VALUE
008400     "** PROGRAM LDGV003  **".
008500
008600* ------------------ PROGRAM WORKING STORAGE -------------------*
008700 01  WK-C-COMMON.
008800     COPY LDGCMWS.
008900
009000 01  WK-C-REQ-FILE-STATUS            PIC X(02).
009100     88  WK-C-REQ-SUCCESSFUL                 VALUE "00".
009200     88  WK-C-REQ-END-OF-FILE                VALUE "10".
009300
009400 01  WK-C-STA-FILE-STATUS            PIC X(02).
009500     88  WK-C-STA-SUCCESSFUL                 VALUE "00".
009600
009700* -------- CALLED-ROUTINE PARAMETER AREA (SEE COPYBOOK) ---------*
009800     COPY LDGVSTC.
009900
010000 01  WK-T-TRANSACTION-TABLE.
010100     05  WK-T-TRANSACTION-ENTRY  OCCURS 2000 TIMES.
010200         10  WK-T-TXN-REFERENCE  PIC X(06).
010300         10  WK-T-TXN-DATE       PIC 9(08).
010400         10  WK-T-TXN-AMOUNT     PIC S9(9)V99 COMP-3.
010500         10  WK-T-TXN-FEE        PIC S9(7)V99 COMP-3.
010600         10  WK-T-TXN-FEE-PRSNT  PIC X(01).
010700 01  WK-T-TRANSACTION-TABLE-R REDEFINES WK-T-TRANSACTION-TABLE.
010800     05  WK-T-TRANSACTION-BYTES  PIC X(26) OCCURS 2000 TIMES.
010900
011000 01  WS-STA-RUN-DATE-COPY            PIC 9(08).
011100 01  WS-STA-RUN-DATE-COPY-R REDEFINES WS-STA-RUN-DATE-COPY.
011200     05  WS-STA-RUN-CCYY             PIC 9(04).
011300     05  WS-STA-RUN-MMDD             PIC 9(04).
011400
011500 01  WS-STA-WORK-AREA.
011600     05  WK-N-TXN-COUNT              PIC 9(05) COMP VALUE ZERO.
011700     05  WK-N-TXN-IDX                PIC 9(05) COMP.
011800     05  WS-STA-FOUND-SW             PIC X(01).
011900         88  WS-STA-TXN-FOUND                VALUE "Y".
012000 01  WS-STA-WORK-AREA-R REDEFINES WS-STA-WORK-AREA.
012100     05  FILLER                      PIC X(04).
012200     05  FILLER                      PIC X(04).
012300     05  FILLER                      PIC X(01).
012400
012500****************************************************
012600 PROCEDURE DIVISION.
012700****************************************************
012800 MAIN-MODULE.
012900     PERFORM A000-INITIALIZE-ROUTINE
013000        THRU A099-INITIALIZE-ROUTINE-EX.
013100     PERFORM B000-PROCESS-REQUESTS
013200        THRU B199-PROCESS-REQUESTS-EX
013300             UNTIL WK-C-REQ-END-OF-FILE.
013400     PERFORM Z000-END-PROGRAM-ROUTINE
013500        THRU Z099-END-PROGRAM-ROUTINE-EX.
013600     GOBACK.
013700
013800*-----------------------------------------------------------------
013900 A000-INITIALIZE-ROUTINE.
014000*-----------------------------------------------------------------
014100     ACCEPT WK-C-RUN-DATE-CCYYMMDD    FROM DATE YYYYMMDD.
014200     MOVE WK-C-RUN-DATE-CCYYMMDD      TO WS-STA-RUN-DATE-COPY.
014300
014400     OPEN INPUT TRANSACTION-FILE.
014500     IF  NOT WK-C-SUCCESSFUL
014600         DISPLAY "LDGV003 - OPEN FILE ERROR - TRANSACTION-FILE"
014700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014800         GO TO Y900-ABNORMAL-TERMINATION
014900     END-IF.
015000     PERFORM A150-LOAD-TRANSACTION-RECORD
015100        THRU A150-LOAD-TRANSACTION-RECORD-EX
015200             UNTIL WK-C-END-OF-FILE.
015300     CLOSE TRANSACTION-FILE.
015400
015500     OPEN INPUT STATUS-REQUEST-FILE.
015600     IF  NOT WK-C-REQ-SUCCESSFUL
015700         DISPLAY "LDGV003 - OPEN FILE ERROR - STATUS-REQUEST"
015800         DISPLAY "FILE STATUS IS " WK-C-REQ-FILE-STATUS
015900         GO TO Y900-ABNORMAL-TERMINATION
016000     END-IF.
016100
016200     OPEN OUTPUT STATUS-OUTPUT-FILE.
016300     IF  NOT WK-C-STA-SUCCESSFUL
016400         DISPLAY "LDGV003 - OPEN FILE ERROR - STATUS-OUTPUT"
016500         DISPLAY "FILE STATUS IS " WK-C-STA-FILE-STATUS
016600         GO TO Y900-ABNORMAL-TERMINATION
016700     END-IF.
016800
016900 A099-INITIALIZE-ROUTINE-EX.
017000     EXIT.
017100
017200*-----------------------------------------------------------------
017300 A150-LOAD-TRANSACTION-RECORD.
017400*-----------------------------------------------------------------
017500     READ TRANSACTION-FILE.
017600     IF  WK-C-SUCCESSFUL
017700         ADD  1                      TO WK-N-TXN-COUNT
017800         MOVE TXN-REFERENCE OF LDG-TRANSACTION-RECORD
017900               TO WK-T-TXN-REFERENCE (WK-N-TXN-COUNT)
018000         MOVE TXN-DATE OF LDG-TRANSACTION-RECORD
018100               TO WK-T-TXN-DATE (WK-N-TXN-COUNT)
018200         MOVE TXN-AMOUNT OF LDG-TRANSACTION-RECORD
018300               TO WK-T-TXN-AMOUNT (WK-N-TXN-COUNT)
018400         MOVE TXN-FEE OF LDG-TRANSACTION-RECORD
018500               TO WK-T-TXN-FEE (WK-N-TXN-COUNT)
018600         MOVE TXN-FEE-PRESENT OF LDG-TRANSACTION-RECORD
018700               TO WK-T-TXN-FEE-PRSNT (WK-N-TXN-COUNT)
018800     ELSE
018900         IF  NOT WK-C-END-OF-FILE
019000             DISPLAY "LDGV003 - READ FILE ERROR - TRANSACTION"
019100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019200             GO TO Y900-ABNORMAL-TERMINATION
019300         END-IF
019400     END-IF.
019500
019600 A150-LOAD-TRANSACTION-RECORD-EX.
019700     EXIT.
019800
019900*-----------------------------------------------------------------
020000 B000-PROCESS-REQUESTS.
020100*-----------------------------------------------------------------
020200     READ STATUS-REQUEST-FILE.
020300     IF  WK-C-REQ-SUCCESSFUL
020400         PERFORM B200-RESOLVE-STATUS
020500            THRU B299-RESOLVE-STATUS-EX
020600     ELSE
020700         IF  NOT WK-C-REQ-END-OF-FILE
020800             DISPLAY "LDGV003 - READ FILE ERROR - STAREQ"
020900             DISPLAY "FILE STATUS IS " WK-C-REQ-FILE-STATUS
021000             GO TO Y900-ABNORMAL-TERMINATION
021100         END-IF
021200     END-IF.
021300
021400 B199-PROCESS-REQUESTS-EX.
021500     EXIT.
021600
021700*-----------------------------------------------------------------
021800 B200-RESOLVE-STATUS.
021900*-----------------------------------------------------------------
022000     MOVE "N"                     TO WS-STA-FOUND-SW.
022100     MOVE ZERO                    TO WK-N-TXN-IDX.
022200     PERFORM B250-SEARCH-TRANSACTION-TABLE
022300        THRU B250-SEARCH-TRANSACTION-TABLE-EX
022400             UNTIL WS-STA-TXN-FOUND
022500                OR WK-N-TXN-IDX NOT LESS THAN WK-N-TXN-COUNT.
022600
022700     IF  NOT WS-STA-TXN-FOUND
022800         MOVE REQ-REFERENCE       TO STAT-REFERENCE
022900         MOVE "INVALID "          TO STAT-STATUS
023000         MOVE ZERO                TO STAT-AMOUNT
023100         MOVE ZERO                TO STAT-FEE
023200         MOVE "N"                 TO STAT-FEE-PRESENT
023300         WRITE LDG-STATUS-RECORD
023400         IF  NOT WK-C-STA-SUCCESSFUL
023500             DISPLAY "LDGV003 - WRITE FILE ERROR - STAROUT"
023600             DISPLAY "FILE STATUS IS " WK-C-STA-FILE-STATUS
023700             GO TO Y900-ABNORMAL-TERMINATION
023800         END-IF
023900     ELSE
024000         MOVE WK-T-TXN-DATE (WK-N-TXN-IDX) TO LK-STAT-TXN-DATE
024100         MOVE WS-STA-RUN-DATE-COPY         TO LK-STAT-RUN-DATE
024200         MOVE REQ-CHANNEL                  TO LK-STAT-CHANNEL
024300         MOVE WK-T-TXN-AMOUNT (WK-N-TXN-IDX)
024400                                            TO LK-STAT-AMOUNT
024500         MOVE WK-T-TXN-FEE (WK-N-TXN-IDX)   TO LK-STAT-FEE
024600         MOVE WK-T-TXN-FEE-PRSNT (WK-N-TXN-IDX)
024700                                            TO LK-STAT-FEE-PRESENT
024800         CALL "LDGVSTAT" USING LK-LDGVSTAT-RECORD
024900
025000         IF  LK-STAT-CHANNEL-IS-VALID
025100             MOVE REQ-REFERENCE   TO STAT-REFERENCE
025200             MOVE LK-STAT-STATUS  TO STAT-STATUS
025300             MOVE LK-STAT-DISC-AMOUNT TO STAT-AMOUNT
025400             MOVE LK-STAT-DISC-FEE    TO STAT-FEE
025500             MOVE LK-STAT-DISC-FEE-PRESENT TO STAT-FEE-PRESENT
025600             WRITE LDG-STATUS-RECORD
025700             IF  NOT WK-C-STA-SUCCESSFUL
025800                 DISPLAY "LDGV003 - WRITE FILE ERROR - STAROUT"
025900                 DISPLAY "FILE STATUS IS " WK-C-STA-FILE-STATUS
026000                 GO TO Y900-ABNORMAL-TERMINATION
026100             END-IF
026200         ELSE
026300             DISPLAY "LDGV003 - CHANNEL NOT RECOGNIZED - "
026400                     REQ-CHANNEL " - REQUEST REJECTED"
026500         END-IF
026600     END-IF.
026700
026800 B299-RESOLVE-STATUS-EX.
026900     EXIT.
027000
027100*-----------------------------------------------------------------
027200 B250-SEARCH-TRANSACTION-TABLE.
027300*-----------------------------------------------------------------
027400     ADD  1                       TO WK-N-TXN-IDX.
027500     IF  WK-N-TXN-IDX NOT GREATER THAN WK-N-TXN-COUNT
027600         IF  WK-T-TXN-REFERENCE (WK-N-TXN-IDX) = REQ-REFERENCE
027700             MOVE "Y"             TO WS-STA-FOUND-SW
027800         END-IF
027900     END-IF.
028000
028100 B250-SEARCH-TRANSACTION-TABLE-EX.
028200     EXIT.
028300
028400*-----------------------------------------------------------------
028500 Z000-END-PROGRAM-ROUTINE.
028600*-----------------------------------------------------------------
028700     CLOSE STATUS-REQUEST-FILE.
028800     CLOSE STATUS-OUTPUT-FILE.
028900
029000 Z099-END-PROGRAM-ROUTINE-EX.
029100     EXIT.
029200
029300*-----------------------------------------------------------------
029400 Y900-ABNORMAL-TERMINATION.
029500*-----------------------------------------------------------------
029600     GOBACK.
