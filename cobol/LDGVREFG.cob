000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LDGVREFG.
000500 AUTHOR.         R VELEZ.
000600 INSTALLATION.   LEDGER SYSTEMS GROUP.
000700 DATE-WRITTEN.   22 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO GENERATE A
001200*               TRANSACTION REFERENCE WHEN THE POSTING BATCH
001300*               RECEIVES A TRANSACTION WITH NO REFERENCE
001400*               SUPPLIED BY THE ORIGINATING CHANNEL.
001500*
001600*=================================================================
001700* HISTORY OF MODIFICATION:
001800*=================================================================
001900* LDG004 - RVELEZ  - 22/03/1991 - INITIAL VERSION.
002000*                    NUMERIC PART 0-19999, ONE TRAILING LETTER
002100*                    A-Z.  COLLISIONS NOT RE-CHECKED PER LEDGER
002200*                    PROJECT DESIGN NOTE DN-014.
002300* LDG029 - HOKAMS  - 11/07/1996 - REPLACE ACCEPT-FROM-TIME-ONLY
002400*                    SEED WITH TIME PLUS RUNNING CALL COUNTER -
002500*                    TWO REFERENCES GENERATED IN THE SAME CLOCK
002600*                    TICK WERE COMING OUT IDENTICAL.
002700* LDGY2K - PBRENN  - 22/11/1998 - Y2K REVIEW - NO DATE FIELDS
002800*                    IN THIS ROUTINE, NO CHANGE REQUIRED.
002900*-----------------------------------------------------------------
003000     EJECT
003100**********************
003200 ENVIRONMENT DIVISION.
003300**********************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-AS400.
003600 OBJECT-COMPUTER.  IBM-AS400.
003700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003800
003900***************
004000 DATA DIVISION.
004100***************
004200 WORKING-STORAGE SECTION.
004300*************************
004400 01  FILLER                          PIC X(24)        VALUE
004500     "** PROGRAM LDGVREFG **".
004600
004700* ------------------ PROGRAM WORKING STORAGE -------------------*
004800 01  WK-C-COMMON.
004900     COPY LDGCMWS.
005000
005100 01  WS-REFG-ALPHABET-TBL.
005200     05  WS-REFG-ALPHABET        PIC X(26) VALUE
005300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005400 01  WS-REFG-ALPHABET-R REDEFINES WS-REFG-ALPHABET-TBL.
005500     05  WS-REFG-LETTER-OCC      PIC X(01) OCCURS 26 TIMES.
005600
005700 01  WS-REFG-WORK-AREA.
005800     05  WS-REFG-TIME-OF-DAY     PIC 9(08).
005850     05  WS-REFG-TIME-R REDEFINES WS-REFG-TIME-OF-DAY.
005860         10  WS-REFG-TIME-HH     PIC 9(02).
005870         10  WS-REFG-TIME-MM     PIC 9(02).
005880         10  WS-REFG-TIME-SS     PIC 9(02).
005890         10  WS-REFG-TIME-HS     PIC 9(02).
005900     05  WS-REFG-CALL-COUNTER    PIC 9(05) COMP VALUE ZERO.
006000     05  WS-REFG-SEED            PIC 9(09) COMP.
006100     05  WS-REFG-SEED-R REDEFINES WS-REFG-SEED.
006150     10  WS-REFG-SEED-BYTES      PIC X(04).
006300     05  WS-REFG-DIVIDE-QUOT     PIC 9(09) COMP.
006400     05  WS-REFG-NUMERIC-PART    PIC 9(05).
006500     05  WS-REFG-LETTER-SUB      PIC 9(02) COMP.
006600
006700****************
006800 LINKAGE SECTION.
006900****************
007000     COPY LDGVREF.
007100     EJECT
007200****************************************************
007300 PROCEDURE DIVISION USING LK-LDGVREFG-RECORD.
007400****************************************************
007500 MAIN-MODULE.
007600     PERFORM A000-PROCESS-CALLED-ROUTINE
007700        THRU A099-PROCESS-CALLED-ROUTINE-EX.
007800     GOBACK.
007900
008000*-----------------------------------------------------------------
008100 A000-PROCESS-CALLED-ROUTINE.
008200*-----------------------------------------------------------------
008300     ADD  1                       TO WS-REFG-CALL-COUNTER.
008400     ACCEPT WS-REFG-TIME-OF-DAY   FROM TIME.
008500     COMPUTE WS-REFG-SEED = WS-REFG-TIME-OF-DAY +
008600             WS-REFG-CALL-COUNTER.
008700
008800     DIVIDE WS-REFG-SEED BY 20000 GIVING WS-REFG-DIVIDE-QUOT
008900             REMAINDER WS-REFG-NUMERIC-PART.
009000
009100     DIVIDE WS-REFG-SEED BY 26 GIVING WS-REFG-DIVIDE-QUOT
009200             REMAINDER WS-REFG-LETTER-SUB.
009300     ADD  1                       TO WS-REFG-LETTER-SUB.
009400
009500     MOVE WS-REFG-NUMERIC-PART    TO LK-REFG-GENERATED-REF
009600                                     (1:5).
009700     MOVE WS-REFG-LETTER-OCC (WS-REFG-LETTER-SUB)
009800                                  TO LK-REFG-GENERATED-REF (6:1).
009900
010000 A099-PROCESS-CALLED-ROUTINE-EX.
010100     EXIT.
