000100******************************************************************
000200*    LDGWSREQ  -  LEDGER TRANSACTION STATUS REQUEST LAYOUT        *
000300*    I-O FORMAT FOR LINE-SEQUENTIAL FILE LDG-STATUS-REQUEST-FILE  *
000400******************************************************************
000500*    HISTORY OF MODIFICATION:                                    *
000600*--------------------------------------------------------------- *
000700* LDG033 - MSANTOS - 18/09/1997 - INITIAL VERSION - STATUS       *
000800*                    ENQUIRY PROJECT, PHASE 1                    *
000900*--------------------------------------------------------------- *
001000 01  LDG-STATUS-REQUEST-RECORD.
001100     05  REQ-REFERENCE               PIC X(06).
001200     05  REQ-CHANNEL                 PIC X(08).
001300     05  REQ-CHANNEL-3 REDEFINES REQ-CHANNEL.
001400         10  REQ-CHANNEL-PREFIX      PIC X(03).
001500         10  FILLER                  PIC X(05).
001600     05  FILLER                      PIC X(10).
