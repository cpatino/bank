000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LDGV002.
000500 AUTHOR.         R VELEZ.
000600 INSTALLATION.   LEDGER SYSTEMS GROUP.
000700 DATE-WRITTEN.   02 APR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS THE TRANSACTION LISTING RUN.  FOR EACH
001200*               LISTING REQUEST (AN ACCOUNT IBAN AND AN
001300*               OPTIONAL SORT DIRECTION) IT LOOKS UP THE
001400*               ACCOUNT, SELECTS ALL TRANSACTIONS POSTED
001500*               AGAINST IT, OPTIONALLY SORTS THEM BY AMOUNT,
001600*               AND WRITES THE RESULTING LIST.  AN IBAN WITH NO
001700*               MATCHING ACCOUNT RECORD PRODUCES NO LISTING.
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* LDG006 - RVELEZ  - 02/04/1991 - INITIAL VERSION - LEDGER
002300*                    PROJECT PHASE 1.
002400* LDG023 - HOKAMS  - 05/07/1995 - RAISE TRANSACTION TABLE SIZE
002500*                    FROM 500 TO 2000 - BRANCH CONSOLIDATION.
002600* LDGY2K - PBRENN  - 22/11/1998 - Y2K REVIEW - NO 2-DIGIT DATE
002700*                    FIELDS IN THIS PROGRAM, NO CHANGE REQUIRED.
002800* LDG047 - TWONGKC - 04/02/2004 - SORT DIRECTION OTHER THAN
002900*                    ASC/DESC NOW LEAVES STORED ORDER UNCHANGED
003000*                    INSTEAD OF DEFAULTING TO ASCENDING.
003100*-----------------------------------------------------------------
003200     EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004000                   UPSI-0 IS UPSI-SWITCH-0.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT ACCOUNT-FILE           ASSIGN TO ACCTIN
004500            ORGANIZATION IS LINE SEQUENTIAL
004600            FILE STATUS  IS WK-C-FILE-STATUS.
004700
004800     SELECT TRANSACTION-FILE       ASSIGN TO TXNMSTI
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS  IS WK-C-FILE-STATUS.
005100
005200     SELECT LISTING-REQUEST-FILE   ASSIGN TO LSTREQ
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS  IS WK-C-REQ-FILE-STATUS.
005500
005600     SELECT TRANSACTION-LISTING-FILE ASSIGN TO LSTOUT
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS WK-C-LST-FILE-STATUS.
005900
006000***************
006100 DATA DIVISION.
006200***************
006300 FILE SECTION.
006400**************
006500 FD  ACCOUNT-FILE
006600     LABEL RECORDS ARE OMITTED
006700     DATA RECORD IS LDG-ACCOUNT-RECORD.
006800     COPY LDGWSACC.
006900
007000 FD  TRANSACTION-FILE
007100     LABEL RECORDS ARE OMITTED
007200     DATA RECORD IS LDG-TRANSACTION-RECORD.
007300     COPY LDGWSTXN.
007400
007500 FD  LISTING-REQUEST-FILE
007600     LABEL RECORDS ARE OMITTED.
007700 01  LDG-LISTING-REQUEST-RECORD.
007800     05  LSTQ-IBAN                   PIC X(34).
007900     05  LSTQ-SORT-TYPE              PIC X(04).
008000         88  LSTQ-SORT-IS-ASC                VALUE "ASC ".
008100         88  LSTQ-SORT-IS-DESC               VALUE "DESC".
008200     05  FILLER                      PIC X(10).
008300
008400 FD  TRANSACTION-LISTING-FILE
008500     LABEL RECORDS ARE OMITTED
008600     DATA RECORD IS LDG-LISTING-RECORD.
008700     COPY LDGWSTXN REPLACING LDG-TRANSACTION-RECORD
008800                          BY LDG-LISTING-RECORD.
008900
009000*************************
009100 WORKING-STORAGE SECTION.
009200*************************
009300 01  FILLER                          PIC X(24)        VALUE
009400     "** PROGRAM LDGV002  **".
009500
009600* ------------------ PROGRAM WORKING STORAGE -------------------*
009700 01  WK-C-COMMON.
009800     COPY LDGCMWS.
009900
010000 01  WK-C-REQ-FILE-STATUS            PIC X(02).
010100     88  WK-C-REQ-SUCCESSFUL                 VALUE "00".
010200     88  WK-C-REQ-END-OF-FILE                VALUE "10".
010300
010400 01  WK-C-LST-FILE-STATUS            PIC X(02).
010500     88  WK-C-LST-SUCCESSFUL                 VALUE "00".
010600
010700 01  WK-T-ACCOUNT-TABLE.
010800     05  WK-T-ACCOUNT-ENTRY      OCCURS 500 TIMES.
010900         10  WK-T-ACCT-IBAN      PIC X(34).
011000 01  WK-T-ACCOUNT-TABLE-R REDEFINES WK-T-ACCOUNT-TABLE.
011100     05  WK-T-ACCOUNT-BYTES      PIC X(34) OCCURS 500 TIMES.
011200
011300 01  WK-T-TRANSACTION-TABLE.
011400     05  WK-T-TRANSACTION-ENTRY  OCCURS 2000 TIMES.
011500         10  WK-T-TXN-REFERENCE  PIC X(06).
011600         10  WK-T-TXN-ACCT-IBAN  PIC X(34).
011700         10  WK-T-TXN-DATE       PIC 9(08).
011800         10  WK-T-TXN-AMOUNT     PIC S9(9)V99 COMP-3.
011900         10  WK-T-TXN-FEE        PIC S9(7)V99 COMP-3.
012000         10  WK-T-TXN-FEE-PRSNT  PIC X(01).
012100         10  WK-T-TXN-DESC       PIC X(100).
012200 01  WK-T-TRANSACTION-TABLE-R REDEFINES WK-T-TRANSACTION-TABLE.
012300     05  WK-T-TRANSACTION-BYTES  PIC X(160) OCCURS 2000 TIMES.
012400
012500 01  WK-T-MATCH-TABLE.
012600     05  WK-T-MATCH-ENTRY        OCCURS 2000 TIMES.
012700         10  WK-T-MATCH-REFERENCE PIC X(06).
012800         10  WK-T-MATCH-IBAN      PIC X(34).
012900         10  WK-T-MATCH-DATE      PIC 9(08).
013000         10  WK-T-MATCH-AMOUNT    PIC S9(9)V99 COMP-3.
013100         10  WK-T-MATCH-FEE       PIC S9(7)V99 COMP-3.
013200         10  WK-T-MATCH-FEE-PRSNT PIC X(01).
013300         10  WK-T-MATCH-DESC      PIC X(100).
013310 01  WK-T-MATCH-TABLE-R REDEFINES WK-T-MATCH-TABLE.
013320     05  WK-T-MATCH-BYTES        PIC X(160) OCCURS 2000 TIMES.
013400
013500 01  WS-LST-WORK-AREA.
013600     05  WK-N-ACCOUNT-COUNT      PIC 9(05) COMP VALUE ZERO.
013700     05  WK-N-ACCOUNT-IDX        PIC 9(05) COMP.
013800     05  WK-N-TXN-COUNT          PIC 9(05) COMP VALUE ZERO.
013900     05  WK-N-TXN-IDX            PIC 9(05) COMP.
014000     05  WK-N-MATCH-COUNT        PIC 9(05) COMP VALUE ZERO.
014100     05  WK-N-MATCH-IDX          PIC 9(05) COMP.
014200     05  WK-N-SORT-PASS-SW       PIC 9(01) COMP.
014300     05  WS-LST-FOUND-SW         PIC X(01).
014400         88  WS-LST-ACCOUNT-FOUND        VALUE "Y".
014500 01  WS-LST-WORK-AREA-R REDEFINES WS-LST-WORK-AREA.
014600     05  FILLER                  PIC X(04).
014610     05  FILLER                  PIC X(04).
014620     05  FILLER                  PIC X(04).
014630     05  FILLER                  PIC X(04).
014640     05  FILLER                  PIC X(04).
014650     05  FILLER                  PIC X(04).
014700     05  FILLER                  PIC X(02).
014800     05  FILLER                  PIC X(01).
014900
015000 01  WS-LST-SWAP-AREA.
015100     05  WS-LST-SWAP-REFERENCE   PIC X(06).
015200     05  WS-LST-SWAP-IBAN        PIC X(34).
015300     05  WS-LST-SWAP-DATE        PIC 9(08).
015400     05  WS-LST-SWAP-AMOUNT      PIC S9(9)V99 COMP-3.
015500     05  WS-LST-SWAP-FEE         PIC S9(7)V99 COMP-3.
015600     05  WS-LST-SWAP-FEE-PRSNT   PIC X(01).
015700     05  WS-LST-SWAP-DESC        PIC X(100).
015800 01  WS-LST-SWAP-AREA-R REDEFINES WS-LST-SWAP-AREA.
015900     05  WS-LST-SWAP-BYTES       PIC X(160).
016000
016100****************************************************
016200 PROCEDURE DIVISION.
016300****************************************************
016400 MAIN-MODULE.
016500     PERFORM A000-INITIALIZE-ROUTINE
016600        THRU A099-INITIALIZE-ROUTINE-EX.
016700     PERFORM B000-PROCESS-REQUESTS
016800        THRU B199-PROCESS-REQUESTS-EX
016900             UNTIL WK-C-REQ-END-OF-FILE.
017000     PERFORM Z000-END-PROGRAM-ROUTINE
017100        THRU Z099-END-PROGRAM-ROUTINE-EX.
017200     GOBACK.
017300
017400*-----------------------------------------------------------------
017500 A000-INITIALIZE-ROUTINE.
017600*-----------------------------------------------------------------
017700     OPEN INPUT ACCOUNT-FILE.
017800     IF  NOT WK-C-SUCCESSFUL
017900         DISPLAY "LDGV002 - OPEN FILE ERROR - ACCOUNT-FILE"
018000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018100         GO TO Y900-ABNORMAL-TERMINATION
018200     END-IF.
018300     PERFORM A110-LOAD-ACCOUNT-RECORD
018400        THRU A110-LOAD-ACCOUNT-RECORD-EX
018500             UNTIL WK-C-END-OF-FILE.
018600     CLOSE ACCOUNT-FILE.
018700
018800     OPEN INPUT TRANSACTION-FILE.
018900     IF  NOT WK-C-SUCCESSFUL
019000         DISPLAY "LDGV002 - OPEN FILE ERROR - TRANSACTION-FILE"
019100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019200         GO TO Y900-ABNORMAL-TERMINATION
019300     END-IF.
019400     PERFORM A120-LOAD-TRANSACTION-RECORD
019500        THRU A120-LOAD-TRANSACTION-RECORD-EX
019600             UNTIL WK-C-END-OF-FILE.
019700     CLOSE TRANSACTION-FILE.
019800
019900     OPEN INPUT LISTING-REQUEST-FILE.
020000     IF  NOT WK-C-REQ-SUCCESSFUL
020100         DISPLAY "LDGV002 - OPEN FILE ERROR - LISTING-REQUEST"
020200         DISPLAY "FILE STATUS IS " WK-C-REQ-FILE-STATUS
020300         GO TO Y900-ABNORMAL-TERMINATION
020400     END-IF.
020500
020600     OPEN OUTPUT TRANSACTION-LISTING-FILE.
020700     IF  NOT WK-C-LST-SUCCESSFUL
020800         DISPLAY "LDGV002 - OPEN FILE ERROR - TRANSACTION-LIST"
020900         DISPLAY "FILE STATUS IS " WK-C-LST-FILE-STATUS
021000         GO TO Y900-ABNORMAL-TERMINATION
021100     END-IF.
021200
021300 A099-INITIALIZE-ROUTINE-EX.
021400     EXIT.
021500
021600*-----------------------------------------------------------------
021700 A110-LOAD-ACCOUNT-RECORD.
021800*-----------------------------------------------------------------
021900     READ ACCOUNT-FILE.
022000     IF  WK-C-SUCCESSFUL
022100         ADD  1                      TO WK-N-ACCOUNT-COUNT
022200         MOVE ACCT-IBAN OF LDG-ACCOUNT-RECORD
022300               TO WK-T-ACCT-IBAN (WK-N-ACCOUNT-COUNT)
022400     ELSE
022500         IF  NOT WK-C-END-OF-FILE
022600             DISPLAY "LDGV002 - READ FILE ERROR - ACCOUNT-FILE"
022700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022800             GO TO Y900-ABNORMAL-TERMINATION
022900         END-IF
023000     END-IF.
023100
023200 A110-LOAD-ACCOUNT-RECORD-EX.
023300     EXIT.
023400
023500*-----------------------------------------------------------------
023600 A120-LOAD-TRANSACTION-RECORD.
023700*-----------------------------------------------------------------
023800     READ TRANSACTION-FILE.
023900     IF  WK-C-SUCCESSFUL
024000         ADD  1                      TO WK-N-TXN-COUNT
024100         MOVE TXN-REFERENCE OF LDG-TRANSACTION-RECORD
024200               TO WK-T-TXN-REFERENCE (WK-N-TXN-COUNT)
024300         MOVE TXN-ACCT-IBAN OF LDG-TRANSACTION-RECORD
024400               TO WK-T-TXN-ACCT-IBAN (WK-N-TXN-COUNT)
024500         MOVE TXN-DATE OF LDG-TRANSACTION-RECORD
024600               TO WK-T-TXN-DATE (WK-N-TXN-COUNT)
024700         MOVE TXN-AMOUNT OF LDG-TRANSACTION-RECORD
024800               TO WK-T-TXN-AMOUNT (WK-N-TXN-COUNT)
024900         MOVE TXN-FEE OF LDG-TRANSACTION-RECORD
025000               TO WK-T-TXN-FEE (WK-N-TXN-COUNT)
025100         MOVE TXN-FEE-PRESENT OF LDG-TRANSACTION-RECORD
025200               TO WK-T-TXN-FEE-PRSNT (WK-N-TXN-COUNT)
025300         MOVE TXN-DESCRIPTION OF LDG-TRANSACTION-RECORD
025400               TO WK-T-TXN-DESC (WK-N-TXN-COUNT)
025500     ELSE
025600         IF  NOT WK-C-END-OF-FILE
025700             DISPLAY "LDGV002 - READ FILE ERROR - TRANSACTION"
025800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025900             GO TO Y900-ABNORMAL-TERMINATION
026000         END-IF
026100     END-IF.
026200
026300 A120-LOAD-TRANSACTION-RECORD-EX.
026400     EXIT.
026500
026600*-----------------------------------------------------------------
026700 B000-PROCESS-REQUESTS.
026800*-----------------------------------------------------------------
026900     READ LISTING-REQUEST-FILE.
027000     IF  WK-C-REQ-SUCCESSFUL
027100         PERFORM B200-FIND-ACCOUNT
027200            THRU B299-FIND-ACCOUNT-EX
027300         IF  WS-LST-ACCOUNT-FOUND
027400             PERFORM B300-SELECT-TRANSACTIONS
027500                THRU B399-SELECT-TRANSACTIONS-EX
027600             PERFORM B400-SORT-TRANSACTIONS
027700                THRU B499-SORT-TRANSACTIONS-EX
027800             PERFORM B500-WRITE-TRANSACTION-LIST
027900                THRU B599-WRITE-TRANSACTION-LIST-EX
028000         ELSE
028100             DISPLAY "LDGV002 - ACCOUNT NOT FOUND - " LSTQ-IBAN
028200         END-IF
028300     ELSE
028400         IF  NOT WK-C-REQ-END-OF-FILE
028500             DISPLAY "LDGV002 - READ FILE ERROR - LSTREQ"
028600             DISPLAY "FILE STATUS IS " WK-C-REQ-FILE-STATUS
028700             GO TO Y900-ABNORMAL-TERMINATION
028800         END-IF
028900     END-IF.
029000
029100 B199-PROCESS-REQUESTS-EX.
029200     EXIT.
029300
029400*-----------------------------------------------------------------
029500 B200-FIND-ACCOUNT.
029600*-----------------------------------------------------------------
029700     MOVE "N"                    TO WS-LST-FOUND-SW.
029800     MOVE ZERO                   TO WK-N-ACCOUNT-IDX.
029900     PERFORM B250-SEARCH-ACCOUNT-TABLE
030000        THRU B250-SEARCH-ACCOUNT-TABLE-EX
030100             UNTIL WS-LST-ACCOUNT-FOUND
030200                OR WK-N-ACCOUNT-IDX NOT LESS THAN
030300                   WK-N-ACCOUNT-COUNT.
030400
030500 B299-FIND-ACCOUNT-EX.
030600     EXIT.
030700
030800*-----------------------------------------------------------------
030900 B250-SEARCH-ACCOUNT-TABLE.
031000*-----------------------------------------------------------------
031100     ADD  1                       TO WK-N-ACCOUNT-IDX.
031200     IF  WK-N-ACCOUNT-IDX NOT GREATER THAN WK-N-ACCOUNT-COUNT
031300         IF  WK-T-ACCT-IBAN (WK-N-ACCOUNT-IDX) = LSTQ-IBAN
031400             MOVE "Y"             TO WS-LST-FOUND-SW
031500         END-IF
031600     END-IF.
031700
031800 B250-SEARCH-ACCOUNT-TABLE-EX.
031900     EXIT.
032000
032100*-----------------------------------------------------------------
032200 B300-SELECT-TRANSACTIONS.
032300*-----------------------------------------------------------------
032400     MOVE ZERO                    TO WK-N-MATCH-COUNT.
032500     MOVE ZERO                    TO WK-N-TXN-IDX.
032600     PERFORM B350-TEST-TRANSACTION-ENTRY
032700        THRU B350-TEST-TRANSACTION-ENTRY-EX
032800             UNTIL WK-N-TXN-IDX NOT LESS THAN WK-N-TXN-COUNT.
032900
033000 B399-SELECT-TRANSACTIONS-EX.
033100     EXIT.
033200
033300*-----------------------------------------------------------------
033400 B350-TEST-TRANSACTION-ENTRY.
033500*-----------------------------------------------------------------
033600     ADD  1                       TO WK-N-TXN-IDX.
033700     IF  WK-T-TXN-ACCT-IBAN (WK-N-TXN-IDX) = LSTQ-IBAN
033800         ADD  1                   TO WK-N-MATCH-COUNT
033900         MOVE WK-T-TXN-REFERENCE (WK-N-TXN-IDX)
034000             TO WK-T-MATCH-REFERENCE (WK-N-MATCH-COUNT)
034100         MOVE WK-T-TXN-ACCT-IBAN (WK-N-TXN-IDX)
034200             TO WK-T-MATCH-IBAN (WK-N-MATCH-COUNT)
034300         MOVE WK-T-TXN-DATE (WK-N-TXN-IDX)
034400             TO WK-T-MATCH-DATE (WK-N-MATCH-COUNT)
034500         MOVE WK-T-TXN-AMOUNT (WK-N-TXN-IDX)
034600             TO WK-T-MATCH-AMOUNT (WK-N-MATCH-COUNT)
034700         MOVE WK-T-TXN-FEE (WK-N-TXN-IDX)
034800             TO WK-T-MATCH-FEE (WK-N-MATCH-COUNT)
034900         MOVE WK-T-TXN-FEE-PRSNT (WK-N-TXN-IDX)
035000             TO WK-T-MATCH-FEE-PRSNT (WK-N-MATCH-COUNT)
035100         MOVE WK-T-TXN-DESC (WK-N-TXN-IDX)
035200             TO WK-T-MATCH-DESC (WK-N-MATCH-COUNT)
035300     END-IF.
035400
035500 B350-TEST-TRANSACTION-ENTRY-EX.
035600     EXIT.
035700
035800*-----------------------------------------------------------------
035900 B400-SORT-TRANSACTIONS.
036000*-----------------------------------------------------------------
036100     IF  LSTQ-SORT-IS-ASC OR LSTQ-SORT-IS-DESC
036200         MOVE 1                   TO WK-N-SORT-PASS-SW
036300         PERFORM B450-BUBBLE-SORT-PASS
036400            THRU B450-BUBBLE-SORT-PASS-EX
036500                 UNTIL WK-N-SORT-PASS-SW = 0
036600     END-IF.
036700
036800 B499-SORT-TRANSACTIONS-EX.
036900     EXIT.
037000
037100*-----------------------------------------------------------------
037200 B450-BUBBLE-SORT-PASS.
037300*-----------------------------------------------------------------
037400     MOVE 0                       TO WK-N-SORT-PASS-SW.
037500     MOVE 1                       TO WK-N-MATCH-IDX.
037600     PERFORM B460-BUBBLE-SORT-COMPARE
037700        THRU B460-BUBBLE-SORT-COMPARE-EX
037800             UNTIL WK-N-MATCH-IDX NOT LESS THAN WK-N-MATCH-COUNT.
037900
038000 B450-BUBBLE-SORT-PASS-EX.
038100     EXIT.
038200
038300*-----------------------------------------------------------------
038400 B460-BUBBLE-SORT-COMPARE.
038500*-----------------------------------------------------------------
038600     IF  (LSTQ-SORT-IS-ASC AND
038700          WK-T-MATCH-AMOUNT (WK-N-MATCH-IDX) >
038800          WK-T-MATCH-AMOUNT (WK-N-MATCH-IDX + 1))
038900       OR (LSTQ-SORT-IS-DESC AND
039000          WK-T-MATCH-AMOUNT (WK-N-MATCH-IDX) <
039100          WK-T-MATCH-AMOUNT (WK-N-MATCH-IDX + 1))
039200         PERFORM B470-SWAP-MATCH-ENTRIES
039300            THRU B470-SWAP-MATCH-ENTRIES-EX
039400         MOVE 1                   TO WK-N-SORT-PASS-SW
039500     END-IF.
039600     ADD  1                       TO WK-N-MATCH-IDX.
039700
039800 B460-BUBBLE-SORT-COMPARE-EX.
039900     EXIT.
040000
040100*-----------------------------------------------------------------
040200 B470-SWAP-MATCH-ENTRIES.
040300*-----------------------------------------------------------------
040400     MOVE WK-T-MATCH-ENTRY (WK-N-MATCH-IDX)
040500                             TO WS-LST-SWAP-AREA.
040600     MOVE WK-T-MATCH-ENTRY (WK-N-MATCH-IDX + 1)
040700                             TO WK-T-MATCH-ENTRY (WK-N-MATCH-IDX).
040800     MOVE WS-LST-SWAP-AREA   TO WK-T-MATCH-ENTRY (WK-N-MATCH-IDX
040900                                                       + 1).
041000
041100 B470-SWAP-MATCH-ENTRIES-EX.
041200     EXIT.
041300
041400*-----------------------------------------------------------------
041500 B500-WRITE-TRANSACTION-LIST.
041600*-----------------------------------------------------------------
041700     MOVE ZERO                    TO WK-N-MATCH-IDX.
041800     PERFORM B550-WRITE-LISTING-RECORD
041900        THRU B550-WRITE-LISTING-RECORD-EX
042000             UNTIL WK-N-MATCH-IDX NOT LESS THAN WK-N-MATCH-COUNT.
042100
042200 B599-WRITE-TRANSACTION-LIST-EX.
042300     EXIT.
042400
042500*-----------------------------------------------------------------
042600 B550-WRITE-LISTING-RECORD.
042700*-----------------------------------------------------------------
042800     ADD  1                       TO WK-N-MATCH-IDX.
042900     MOVE WK-T-MATCH-REFERENCE (WK-N-MATCH-IDX)
043000         TO TXN-REFERENCE OF LDG-LISTING-RECORD.
043100     MOVE WK-T-MATCH-IBAN (WK-N-MATCH-IDX)
043200         TO TXN-ACCT-IBAN OF LDG-LISTING-RECORD.
043300     MOVE WK-T-MATCH-DATE (WK-N-MATCH-IDX)
043400         TO TXN-DATE OF LDG-LISTING-RECORD.
043500     MOVE WK-T-MATCH-AMOUNT (WK-N-MATCH-IDX)
043600         TO TXN-AMOUNT OF LDG-LISTING-RECORD.
043700     MOVE WK-T-MATCH-FEE (WK-N-MATCH-IDX)
043800         TO TXN-FEE OF LDG-LISTING-RECORD.
043900     MOVE WK-T-MATCH-FEE-PRSNT (WK-N-MATCH-IDX)
044000         TO TXN-FEE-PRESENT OF LDG-LISTING-RECORD.
044100     MOVE WK-T-MATCH-DESC (WK-N-MATCH-IDX)
044200         TO TXN-DESCRIPTION OF LDG-LISTING-RECORD.
044300     WRITE LDG-LISTING-RECORD.
044400     IF  NOT WK-C-LST-SUCCESSFUL
044500         DISPLAY "LDGV002 - WRITE FILE ERROR - TRANSACTION-LIST"
044600         DISPLAY "FILE STATUS IS " WK-C-LST-FILE-STATUS
044700         GO TO Y900-ABNORMAL-TERMINATION
044800     END-IF.
044900
045000 B550-WRITE-LISTING-RECORD-EX.
045100     EXIT.
045200
045300*-----------------------------------------------------------------
045400 Z000-END-PROGRAM-ROUTINE.
045500*-----------------------------------------------------------------
045600     CLOSE LISTING-REQUEST-FILE.
045700     CLOSE TRANSACTION-LISTING-FILE.
045800
045900 Z099-END-PROGRAM-ROUTINE-EX.
046000     EXIT.
046100
046200*-----------------------------------------------------------------
046300 Y900-ABNORMAL-TERMINATION.
046400*-----------------------------------------------------------------
046500     GOBACK.
