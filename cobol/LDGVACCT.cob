000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LDGVACCT.
000500 AUTHOR.         R VELEZ.
000600 INSTALLATION.   LEDGER SYSTEMS GROUP.
000700 DATE-WRITTEN.   14 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO HOLD THE ACCOUNT
001200*               MASTER IN A WORKING-STORAGE TABLE FOR THE
001300*               DURATION OF A POSTING RUN, SINCE THE ACCOUNT
001400*               MASTER IS A LINE-SEQUENTIAL FILE WITH NO
001500*               INDEXED ACCESS.  IT LOOKS UP THE ACCOUNT FOR
001600*               A TRANSACTION BEING POSTED, APPLIES THE
001700*               OVERDRAFT/NEW-ACCOUNT BALANCE RULE, VALIDATES
001800*               THE ACCOUNT FIELDS, AND AT END OF RUN SPILLS
001900*               THE UPDATED TABLE BACK OUT TO A NEW MASTER.
002000*
002100*=================================================================
002200* HISTORY OF MODIFICATION:
002300*=================================================================
002400* LDG002 - RVELEZ  - 14/03/1991 - INITIAL VERSION.
002500* LDG022 - HOKAMS  - 30/06/1995 - RAISE TABLE SIZE FROM 200 TO
002600*                    500 ENTRIES - BRANCH CONSOLIDATION.
002700* LDGY2K - PBRENN  - 22/11/1998 - Y2K - OPEN DATE ON A NEW
002800*                    ACCOUNT NOW SET FROM THE CCYYMMDD RUN DATE
002900*                    PASSED IN BY THE CALLER, NO WINDOWING.
003000* LDG051 - MSANTOS - 19/08/2005 - VALIDATE-ACCOUNT-FIELDS ADDED
003100*                    - BLANK IBAN WAS SLIPPING A RECORD INTO
003200*                    THE NEW MASTER WITH NO KEY.
003300*-----------------------------------------------------------------
003400     EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004200                   UPSI-0 IS UPSI-SWITCH-0.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT ACCOUNT-FILE     ASSIGN TO ACCTIN
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS  IS WK-C-FILE-STATUS.
004900
005000     SELECT NEW-ACCOUNT-FILE ASSIGN TO ACCTOUT
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS  IS WK-C-FILE-STATUS.
005300
005400***************
005500 DATA DIVISION.
005600***************
005700 FILE SECTION.
005800**************
005900 FD  ACCOUNT-FILE
006000     LABEL RECORDS ARE OMITTED
006100     DATA RECORD IS LDG-ACCOUNT-RECORD.
006200     COPY LDGWSACC.
006300
006400 FD  NEW-ACCOUNT-FILE
006500     LABEL RECORDS ARE OMITTED
006600     DATA RECORD IS LDG-NEW-ACCOUNT-RECORD.
006700     COPY LDGWSACC REPLACING LDG-ACCOUNT-RECORD
006800                          BY LDG-NEW-ACCOUNT-RECORD.
006900
007000*************************
007100 WORKING-STORAGE SECTION.
007200*************************
007300 01  FILLER                          PIC X(24)        VALUE
007400     "** PROGRAM LDGVACCT **".
007500
007600* ------------------ PROGRAM WORKING STORAGE -------------------*
007700 01  WK-C-COMMON.
007800     COPY LDGCMWS.
007900
008000 01  WK-T-ACCOUNT-TABLE.
008100     05  WK-T-ACCOUNT-ENTRY      OCCURS 500 TIMES.
008200         10  WK-T-ACCT-IBAN      PIC X(34).
008300         10  WK-T-ACCT-OPEN-DATE PIC 9(08).
008400         10  WK-T-ACCT-BALANCE   PIC S9(9)V99 COMP-3.
008500 01  WK-T-ACCOUNT-TABLE-R REDEFINES WK-T-ACCOUNT-TABLE.
008600     05  WK-T-ACCOUNT-BYTES      PIC X(48) OCCURS 500 TIMES.
008700
008800 01  WS-ACCT-WORK-AREA.
008900     05  WK-N-ACCOUNT-COUNT      PIC 9(05) COMP VALUE ZERO.
009000     05  WK-N-ACCOUNT-IDX        PIC 9(05) COMP.
009100     05  WS-ACCT-FOUND-SW        PIC X(01).
009200         88  WS-ACCT-WAS-FOUND           VALUE "Y".
009300     05  WS-ACCT-NEW-BALANCE     PIC S9(9)V99 COMP-3.
009400 01  WS-ACCT-WORK-AREA-R REDEFINES WS-ACCT-WORK-AREA.
009500     05  FILLER                  PIC X(04).
009600     05  FILLER                  PIC X(04).
009700     05  FILLER                  PIC X(01).
009800     05  FILLER                  PIC X(06).
009850
009860 01  WS-ACCT-RUN-DATE-COPY       PIC 9(08).
009870 01  WS-ACCT-RUN-DATE-COPY-R REDEFINES WS-ACCT-RUN-DATE-COPY.
009880     05  WS-ACCT-RUN-CCYY        PIC 9(04).
009890     05  WS-ACCT-RUN-MMDD        PIC 9(04).
009900
010000****************
010100 LINKAGE SECTION.
010200****************
010300     COPY LDGVACC.
010400     EJECT
010500****************************************************
010600 PROCEDURE DIVISION USING LK-LDGVACCT-RECORD.
010700****************************************************
010800 MAIN-MODULE.
010900     EVALUATE TRUE
011000         WHEN LK-ACCT-FUNC-LOAD
011100             PERFORM A100-LOAD-ACCOUNT-TABLE
011200                THRU A199-LOAD-ACCOUNT-TABLE-EX
011300         WHEN LK-ACCT-FUNC-POST
011400             PERFORM B000-POST-TRANSACTION
011500                THRU B099-POST-TRANSACTION-EX
011600         WHEN LK-ACCT-FUNC-TERM
011700             PERFORM C000-WRITE-NEW-ACCOUNT-FILE
011800                THRU C099-WRITE-NEW-ACCOUNT-FILE-EX
011900     END-EVALUATE.
012000     GOBACK.
012100
012200*-----------------------------------------------------------------
012300 A100-LOAD-ACCOUNT-TABLE.
012400*-----------------------------------------------------------------
012500     OPEN INPUT ACCOUNT-FILE.
012600     IF  NOT WK-C-SUCCESSFUL
012700         DISPLAY "LDGVACCT - OPEN FILE ERROR - ACCOUNT-FILE"
012800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012900         GO TO Y900-ABNORMAL-TERMINATION
013000     END-IF.
013100
013200     MOVE ZERO                       TO WK-N-ACCOUNT-COUNT.
013300     PERFORM A150-READ-ACCOUNT-RECORD
013400        THRU A150-READ-ACCOUNT-RECORD-EX
013500             UNTIL WK-C-END-OF-FILE.
013600
013700     CLOSE ACCOUNT-FILE.
013800
013900 A199-LOAD-ACCOUNT-TABLE-EX.
014000     EXIT.
014100
014200*-----------------------------------------------------------------
014300 A150-READ-ACCOUNT-RECORD.
014400*-----------------------------------------------------------------
014500     READ ACCOUNT-FILE.
014600     IF  WK-C-SUCCESSFUL
014700         ADD  1                      TO WK-N-ACCOUNT-COUNT
014800         MOVE WK-N-ACCOUNT-COUNT     TO WK-N-ACCOUNT-IDX
014900         MOVE ACCT-IBAN OF LDG-ACCOUNT-RECORD
015000               TO WK-T-ACCT-IBAN (WK-N-ACCOUNT-IDX)
015100         MOVE ACCT-OPEN-DATE OF LDG-ACCOUNT-RECORD
015200               TO WK-T-ACCT-OPEN-DATE (WK-N-ACCOUNT-IDX)
015300         MOVE ACCT-BALANCE OF LDG-ACCOUNT-RECORD
015400               TO WK-T-ACCT-BALANCE (WK-N-ACCOUNT-IDX)
015500     ELSE
015600         IF  NOT WK-C-END-OF-FILE
015700             DISPLAY "LDGVACCT - READ FILE ERROR - ACCOUNT-FILE"
015800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015900             GO TO Y900-ABNORMAL-TERMINATION
016000         END-IF
016100     END-IF.
016200
016300 A150-READ-ACCOUNT-RECORD-EX.
016400     EXIT.
016500
016600*-----------------------------------------------------------------
016700 B000-POST-TRANSACTION.
016800*-----------------------------------------------------------------
016900     INITIALIZE               LK-ACCT-OUTPUT.
017000     MOVE ZERO                TO WS-ACCT-NEW-BALANCE.
017100
017200     PERFORM B050-VALIDATE-ACCOUNT-FIELDS
017300        THRU B050-VALIDATE-ACCOUNT-FIELDS-EX.
017400
017500     IF  NOT LK-ACCT-REJECTED
017600         PERFORM B100-COMPUTE-NEW-BALANCE
017700            THRU B199-COMPUTE-NEW-BALANCE-EX
017800     END-IF.
017900
018000 B099-POST-TRANSACTION-EX.
018100     EXIT.
018200
018300*-----------------------------------------------------------------
018400 B050-VALIDATE-ACCOUNT-FIELDS.
018500*-----------------------------------------------------------------
018600     MOVE "N"                 TO LK-ACCT-REJECT-SW.
018700     MOVE SPACES              TO LK-ACCT-VIOLATION-MSG.
018800     IF  LK-ACCT-IBAN = SPACES
018900         MOVE "Y"             TO LK-ACCT-REJECT-SW
019000         STRING "ACCOUNT IBAN MUST NOT BE BLANK"
019100                DELIMITED BY SIZE INTO LK-ACCT-VIOLATION-MSG
019200         MOVE "IBAN REQUIRED"
019300                            TO LK-ACCT-REJECT-REASON
019400     END-IF.
019500
019600 B050-VALIDATE-ACCOUNT-FIELDS-EX.
019700     EXIT.
019800
019900*-----------------------------------------------------------------
020000 B100-COMPUTE-NEW-BALANCE.
020100*-----------------------------------------------------------------
020200     MOVE "N"                 TO WS-ACCT-FOUND-SW.
020300     MOVE ZERO                TO WK-N-ACCOUNT-IDX.
020400     PERFORM B150-SEARCH-ACCOUNT-TABLE
020500        THRU B150-SEARCH-ACCOUNT-TABLE-EX
020600             UNTIL WS-ACCT-WAS-FOUND
020700                OR WK-N-ACCOUNT-IDX NOT LESS THAN
020800                   WK-N-ACCOUNT-COUNT.
020900
021000     IF  WS-ACCT-WAS-FOUND
021100         MOVE "N"             TO LK-ACCT-NEW-ACCOUNT-SW
021200         COMPUTE WS-ACCT-NEW-BALANCE =
021300                 WK-T-ACCT-BALANCE (WK-N-ACCOUNT-IDX) +
021400                 LK-ACCT-TXN-AMOUNT
021500         IF  WS-ACCT-NEW-BALANCE < 0
021600             MOVE "Y"         TO LK-ACCT-REJECT-SW
021700             MOVE "BALANCE COULD NOT BE BELOW 0"
021800                            TO LK-ACCT-REJECT-REASON
021900         ELSE
022000             MOVE WS-ACCT-NEW-BALANCE
022100                 TO WK-T-ACCT-BALANCE (WK-N-ACCOUNT-IDX)
022200             MOVE WS-ACCT-NEW-BALANCE TO LK-ACCT-NEW-BALANCE
022300         END-IF
022400     ELSE
022500         MOVE "Y"             TO LK-ACCT-NEW-ACCOUNT-SW
022600         IF  LK-ACCT-TXN-AMOUNT < 0
022700             MOVE "Y"         TO LK-ACCT-REJECT-SW
022800             MOVE "BALANCE COULD NOT BE BELOW 0"
022900                            TO LK-ACCT-REJECT-REASON
023000         ELSE
023050             MOVE LK-ACCT-RUN-DATE TO WS-ACCT-RUN-DATE-COPY
023100             ADD  1           TO WK-N-ACCOUNT-COUNT
023200             MOVE WK-N-ACCOUNT-COUNT TO WK-N-ACCOUNT-IDX
023300             MOVE LK-ACCT-IBAN
023400                 TO WK-T-ACCT-IBAN (WK-N-ACCOUNT-IDX)
023500             MOVE WS-ACCT-RUN-DATE-COPY
023600                 TO WK-T-ACCT-OPEN-DATE (WK-N-ACCOUNT-IDX)
023700             MOVE LK-ACCT-TXN-AMOUNT
023800                 TO WK-T-ACCT-BALANCE (WK-N-ACCOUNT-IDX)
023900             MOVE LK-ACCT-TXN-AMOUNT TO LK-ACCT-NEW-BALANCE
024000         END-IF
024100     END-IF.
024200
024300 B199-COMPUTE-NEW-BALANCE-EX.
024400     EXIT.
024500
024600*-----------------------------------------------------------------
024700 B150-SEARCH-ACCOUNT-TABLE.
024800*-----------------------------------------------------------------
024900     ADD  1                   TO WK-N-ACCOUNT-IDX.
025000     IF  WK-N-ACCOUNT-IDX NOT GREATER THAN WK-N-ACCOUNT-COUNT
025100         IF  WK-T-ACCT-IBAN (WK-N-ACCOUNT-IDX) = LK-ACCT-IBAN
025200             MOVE "Y"         TO WS-ACCT-FOUND-SW
025300         END-IF
025400     END-IF.
025500
025600 B150-SEARCH-ACCOUNT-TABLE-EX.
025700     EXIT.
025800
025900*-----------------------------------------------------------------
026000 C000-WRITE-NEW-ACCOUNT-FILE.
026100*-----------------------------------------------------------------
026200     OPEN OUTPUT NEW-ACCOUNT-FILE.
026300     IF  NOT WK-C-SUCCESSFUL
026400         DISPLAY "LDGVACCT - OPEN FILE ERROR - NEW-ACCOUNT-FILE"
026500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026600         GO TO Y900-ABNORMAL-TERMINATION
026700     END-IF.
026800
026900     MOVE ZERO                TO WK-N-ACCOUNT-IDX.
027000     PERFORM C150-WRITE-ACCOUNT-RECORD
027100        THRU C150-WRITE-ACCOUNT-RECORD-EX
027200             UNTIL WK-N-ACCOUNT-IDX NOT LESS THAN
027300                   WK-N-ACCOUNT-COUNT.
027400
027500     CLOSE NEW-ACCOUNT-FILE.
027600
027700 C099-WRITE-NEW-ACCOUNT-FILE-EX.
027800     EXIT.
027900
028000*-----------------------------------------------------------------
028100 C150-WRITE-ACCOUNT-RECORD.
028200*-----------------------------------------------------------------
028300     ADD  1                   TO WK-N-ACCOUNT-IDX.
028400     MOVE WK-T-ACCT-IBAN (WK-N-ACCOUNT-IDX)
028500               TO ACCT-IBAN OF LDG-NEW-ACCOUNT-RECORD.
028600     MOVE WK-T-ACCT-OPEN-DATE (WK-N-ACCOUNT-IDX)
028700               TO ACCT-OPEN-DATE OF LDG-NEW-ACCOUNT-RECORD.
028800     MOVE WK-T-ACCT-BALANCE (WK-N-ACCOUNT-IDX)
028900               TO ACCT-BALANCE OF LDG-NEW-ACCOUNT-RECORD.
029000     WRITE LDG-NEW-ACCOUNT-RECORD.
029100     IF  NOT WK-C-SUCCESSFUL
029200         DISPLAY "LDGVACCT - WRITE FILE ERROR - NEW-ACCOUNT-FILE"
029300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029400         GO TO Y900-ABNORMAL-TERMINATION
029500     END-IF.
029600
029700 C150-WRITE-ACCOUNT-RECORD-EX.
029800     EXIT.
029900
030000*-----------------------------------------------------------------
030100 Y900-ABNORMAL-TERMINATION.
030200*-----------------------------------------------------------------
030300     GOBACK.
